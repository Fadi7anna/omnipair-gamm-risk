000100******************************************************************
000200*            C O N F I G U R A C I O N   D E   P R U E B A      *
000300*----------------------------------------------------------------
000400* COPY       : GAMCFG0                                           *
000500* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000600* DESCRIPCION : REGISTRO DE UNA CONFIGURACION DE PRUEBA DEL      *
000700*             : MOTOR GAMM (ARCHIVO CONFIG). LAS CINCO CONFIG-   *
000800*             : URACIONES CANONICAS SE CARGAN DESDE ESTE ARCHIVO.*
000900* USADO POR   : GAMRUN01                                         *
001000******************************************************************
001100 01  REG-CONFIGURACION.
001200     05  CFG-NOMBRE                PIC X(25).
001300     05  CFG-EMA-FLAG              PIC X(01).
001400         88  CFG-88-USA-EMA                    VALUE 'Y'.
001500     05  CFG-VIDA-MEDIA            PIC 9(05).
001600     05  CFG-DYN-CF-FLAG           PIC X(01).
001700         88  CFG-88-CF-DINAMICA                VALUE 'Y'.
001800     05  CFG-CF-FIJA-BPS           PIC 9(04).
001900     05  CFG-PESS-CAP-FLAG         PIC X(01).
002000         88  CFG-88-TOPE-PESIMISTA              VALUE 'Y'.
002100     05  CFG-LTV-BUF-FLAG          PIC X(01).
002200         88  CFG-88-COLCHON-LTV                 VALUE 'Y'.
002300     05  CFG-CLOSE-FACTOR-BPS      PIC 9(05).
002400     05  CFG-LIQ-INCENT-BPS        PIC 9(04).
002500     05  CFG-PARTIAL-LIQ-FLAG      PIC X(01).
002600         88  CFG-88-LIQ-PARCIAL                 VALUE 'Y'.
002700     05  FILLER                    PIC X(12).
