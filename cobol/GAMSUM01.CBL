000100******************************************************************
000200* FECHA       : 24/08/1996                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : OMNIPAIR GAMM - ANALISIS DE RIESGO                *
000500* PROGRAMA    : GAMSUM01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO RESULTS ACUMULADO POR TODAS LAS   *
000800*             : CORRIDAS DE GAMRUN01 (UN REGISTRO POR ESCENARIO  *
000900*             : X CONFIGURACION) Y PRODUCE EL INFORME CRUZADO DE *
001000*             : CONFIGURACIONES (DEUDA INCOBRABLE POR ESCENARIO  *
001100*             : Y PROMEDIO) MAS LOS TOTALES GENERALES DE LA      *
001200*             : SUITE DE ESCENARIOS.                             *
001300* ARCHIVOS    : RESULTS=E, REPORTFL=S (IMPRESO, MISMO DDNAME DE  *
001400*             : GAMRUN01, ACUMULADO POR DISPOSICION DE JCL)      *
001500* PROGRAMA(S) : RUTINA DEBD1R00                                  *
001600* INSTALADO   : 24/08/1996                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    GAMSUM01.
002000 AUTHOR.                        ERICK RAMIREZ.
002100 INSTALLATION.                  TARJETA CREDITO/INSTITUCIONAL.
002200 DATE-WRITTEN.                  24/08/1996.
002300 DATE-COMPILED.                 24/08/1996.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                  B I T A C O R A   D E   C A M B I O S        *
002700*----------------------------------------------------------------
002800* FECHA     PROGRAMADOR  TICKET     DESCRIPCION                 *
002900*----------------------------------------------------------------
003000* 24/08/1996 PEDR        SR-0601    VERSION ORIGINAL. SE SEPARA  *
003100*                                   EL INFORME CRUZADO DE        *
003200*                                   GAMRUN01 EN UN PASO APARTE,  *
003300*                                   QUE LEE RESULTS AL FINAL DE  *
003400*                                   LA SUITE DE ESCENARIOS.      *
003500* 11/07/1998 JMFR        SR-0660    SE AGREGA EL PROMEDIO DE     *
003600*                                   DEUDA INCOBRABLE POR         *
003700*                                   CONFIGURACION (SUMA ENTRE    *
003800*                                   CANTIDAD DE ESCENARIOS).     *
003900* 19/01/1999 JMFR        Y2K-0113   REVISION Y2K: EL PROGRAMA NO *
004000*                                   MANEJA FECHAS, SIN IMPACTO   *
004100*                                   DE SIGLO.                    *
004200* 05/04/2002 EEDR        SR-0588    SE AGREGA EL BLOQUE DE       *
004300*                                   TOTALES GENERALES (LIQUIDA-  *
004400*                                   CIONES Y DEUDA INCOBRABLE)   *
004500*                                   AL FINAL DEL INFORME.        *
004600* 13/10/2009 PEDR        SR-0701    SE AMPLIA LA TABLA CRUZADA A *
004700*                                   20 ESCENARIOS POR            *
004800*                                   CONFIGURACION.               *
004810* 09/06/2024 CAMJ        RQ-2024-121 SE AGREGA EL PROMEDIO       *
004820*                                   GENERAL DE DEUDA INCOBRABLE *
004830*                                   ENTRE TODAS LAS             *
004840*                                   CONFIGURACIONES AL BLOQUE   *
004850*                                   DE TOTALES GENERALES.       *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RESULTS  ASSIGN TO RESULTS
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-RESULTS FSE-RESULTS.
005900     SELECT REPORTFL ASSIGN TO REPORTFL
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-REPORTFL FSE-REPORTFL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006600******************************************************************
006700*   RESULTADO DE CADA CORRIDA ESCENARIO X CONFIGURACION
006800 FD  RESULTS.
006900     COPY GAMRES0.
007000*   INFORME IMPRESO, SECCION CRUZADA Y TOTALES GENERALES
007100 FD  REPORTFL.
007200     COPY GAMRPT1.
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*             V A R I A B L E S   D E   F I L E   S T A T U S    *
007600******************************************************************
007700 01  FS-RESULTS                 PIC 9(02) VALUE ZEROES.
007800 01  FSE-RESULTS.
007900     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.
008000     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.
008100     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.
008200 01  FS-REPORTFL                PIC 9(02) VALUE ZEROES.
008300 01  FSE-REPORTFL.
008400     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.
008500     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.
008600     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.
008700 01  PROGRAMA                   PIC X(08) VALUE SPACES.
008800 01  ARCHIVO                    PIC X(08) VALUE SPACES.
008900 01  ACCION                     PIC X(10) VALUE SPACES.
009000 01  LLAVE                      PIC X(25) VALUE SPACES.
009100******************************************************************
009200*    T A B L A   C R U Z A D A   D E   C O N F I G U R A C I O N *
009300*    (DEUDA INCOBRABLE DE CADA CONFIGURACION, POR ESCENARIO)     *
009400******************************************************************
009500 01  WKS-TABLA-CRUZADA.
009600     05  WKS-CONFIG-CRUZADA OCCURS 10 TIMES INDEXED BY SUMX.
009700         10  WSC-NOMBRE-CONFIG     PIC X(25).
009800         10  WSC-SUMA-DEUDA        PIC S9(09)V9(09).
009900         10  WSC-ESCENARIO OCCURS 20 TIMES INDEXED BY SCNX.
010000             15  WSE-NOMBRE-ESCENARIO  PIC X(25).
010100             15  WSE-DEUDA-ESCENARIO   PIC S9(09)V9(09).
010200*--------------------------------------------------------------*
010300*  VISTA ENTERA DE LOS CAMPOS MONETARIOS DE LA TABLA CRUZADA,   *
010400*  PARA EL TRUNCADO DEL PROMEDIO DE DEUDA INCOBRABLE            *
010500*--------------------------------------------------------------*
010600 01  WKS-TABLA-CRUZADA-R REDEFINES WKS-TABLA-CRUZADA.
010700     05  WKS-CONFIG-CRUZADA-R OCCURS 10 TIMES INDEXED BY SURX.
010800         10  FILLER                PIC X(25).
010900         10  WSC-SUMA-DEUDA-ENT    PIC S9(18).
011000         10  WSC-ESCENARIO-R OCCURS 20 TIMES INDEXED BY SCRX.
011100             15  FILLER                   PIC X(25).
011200             15  WSE-DEUDA-ESCENARIO-ENT  PIC S9(18).
011300 01  WKS-CONTADOR-ESCENARIOS.
011400     05  WKS-TOTAL-ESC-CFG OCCURS 10 TIMES PIC S9(04) COMP
011500                                                      VALUE ZERO.
011600 01  WKS-TOTAL-CONFIGS-CRUZADA   PIC S9(04) COMP VALUE ZERO.
011700 01  WKS-CONFIG-ENCONTRADA       PIC S9(04) COMP VALUE ZERO.
011800 01  WKS-ESCENARIO-ENCONTRADA    PIC S9(04) COMP VALUE ZERO.
011900******************************************************************
012000*                 P R O M E D I O   D E   D E U D A              *
012100******************************************************************
012200 01  WKS-PROMEDIO-CALC.
012300     05  WKS-PC-PROMEDIO          PIC S9(09)V9(09) VALUE ZERO.
012400*--------------------------------------------------------------*
012500*  VISTA ENTERA PARA LA DIVISION TRUNCADA DEL PROMEDIO          *
012600*--------------------------------------------------------------*
012700 01  WKS-PROMEDIO-CALC-R REDEFINES WKS-PROMEDIO-CALC.
012800     05  WKS-PC-PROMEDIO-ENT      PIC S9(18).
012900******************************************************************
013000*                    T O T A L E S   G E N E R A L E S           *
013100******************************************************************
013200 01  WKS-GT-LIQUIDACIONES        PIC 9(06)  COMP VALUE ZERO.
013300 01  WKS-GT-DEUDA-INCOBRABLE     PIC S9(09)V9(09) VALUE ZERO.
013310*--------------------------------------------------------------*
013320*  VISTA ENTERA DE LA DEUDA INCOBRABLE GENERAL, PARA LA         *
013330*  DIVISION TRUNCADA DEL PROMEDIO ENTRE CONFIGURACIONES         *
013340*--------------------------------------------------------------*
013350 01  WKS-GT-DEUDA-INCOBRABLE-R REDEFINES WKS-GT-DEUDA-INCOBRABLE
013360                               PIC S9(18).
013400 01  WKS-MASCARA                 PIC ZZZ,ZZZ,ZZ9.
013500 01  WKS-MONTO-EDIT               PIC -(13)9.9(09).
013600******************************************************************
013700*                           B A N D E R A S                     *
013800******************************************************************
013900 01  WKS-FIN-RESULTS-FLAG        PIC X(01) VALUE 'N'.
014000     88  WKS-FIN-RESULTS                   VALUE 'Y'.
014100******************************************************************
014200 PROCEDURE DIVISION.
014300******************************************************************
014400 000-SECCION-PRINCIPAL SECTION.
014500     PERFORM 010-ABRIR-ARCHIVOS
014600     PERFORM 020-VERIFICA-APERTURA
014700     PERFORM 100-LEE-RESULTADO
014800     PERFORM 300-ACUMULA-MATRIZ UNTIL WKS-FIN-RESULTS
014900     PERFORM 400-IMPRIME-CRUZADO
015000     PERFORM 500-IMPRIME-TOTALES
015100     PERFORM 900-CIERRA-ARCHIVOS
015200     STOP RUN.
015300 000-SECCION-PRINCIPAL-E. EXIT.
015400
015500*--------------------------------------------------------------*
015600 010-ABRIR-ARCHIVOS SECTION.
015700     MOVE 'GAMSUM01' TO PROGRAMA
015800     OPEN INPUT  RESULTS
015900     OPEN OUTPUT REPORTFL.
016000 010-ABRIR-ARCHIVOS-E. EXIT.
016100
016200*--------------------------------------------------------------*
016300 020-VERIFICA-APERTURA SECTION.
016400     IF FS-RESULTS NOT = 0
016500        MOVE 'OPEN'     TO ACCION
016600        MOVE SPACES     TO LLAVE
016700        MOVE 'RESULTS'  TO ARCHIVO
016800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
016900                         LLAVE, FS-RESULTS, FSE-RESULTS
017000        DISPLAY '*** ERROR AL ABRIR RESULTS, STATUS: '
017100                FS-RESULTS
017200        PERFORM 900-CIERRA-ARCHIVOS
017300        MOVE 91 TO RETURN-CODE
017400        STOP RUN
017500     END-IF
017600     IF FS-REPORTFL NOT = 0
017700        MOVE 'OPEN'      TO ACCION
017800        MOVE SPACES      TO LLAVE
017900        MOVE 'REPORTFL'  TO ARCHIVO
018000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018100                         LLAVE, FS-REPORTFL, FSE-REPORTFL
018200        DISPLAY '*** ERROR AL ABRIR REPORTFL, STATUS: '
018300                FS-REPORTFL
018400        PERFORM 900-CIERRA-ARCHIVOS
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF.
018800 020-VERIFICA-APERTURA-E. EXIT.
018900
019000*--------------------------------------------------------------*
019100*  LECTURA SECUENCIAL DEL ARCHIVO RESULTS (TODAS LAS CORRIDAS)  *
019200*--------------------------------------------------------------*
019300 100-LEE-RESULTADO SECTION.
019400     READ RESULTS
019500        AT END
019600           MOVE 'Y' TO WKS-FIN-RESULTS-FLAG
019700     END-READ.
019800 100-LEE-RESULTADO-E. EXIT.
019900
020000*--------------------------------------------------------------*
020100*  ACUMULA UN REGISTRO RESULTS EN LA TABLA CRUZADA Y EN LOS     *
020200*  TOTALES GENERALES, BUSCANDO O AGREGANDO LA CONFIGURACION Y   *
020300*  EL ESCENARIO DENTRO DE ELLA                                  *
020400*--------------------------------------------------------------*
020500 300-ACUMULA-MATRIZ SECTION.
020600     PERFORM 310-BUSCA-O-AGREGA-CONFIG
020700     PERFORM 320-BUSCA-O-AGREGA-ESCENARIO
020800     ADD RS-TOTAL-DEUDA-INCOBRABLE
020900                          TO WSE-DEUDA-ESCENARIO(SUMX, SCNX)
021000     ADD RS-TOTAL-DEUDA-INCOBRABLE TO WSC-SUMA-DEUDA(SUMX)
021100     ADD RS-LIQUIDACIONES          TO WKS-GT-LIQUIDACIONES
021200     ADD RS-TOTAL-DEUDA-INCOBRABLE TO WKS-GT-DEUDA-INCOBRABLE
021300     PERFORM 100-LEE-RESULTADO.
021400 300-ACUMULA-MATRIZ-E. EXIT.
021500
021600 310-BUSCA-O-AGREGA-CONFIG SECTION.
021700     MOVE 0 TO WKS-CONFIG-ENCONTRADA
021800     PERFORM 312-BUSCA-CONFIG
021900        VARYING SUMX FROM 1 BY 1
022000        UNTIL SUMX > WKS-TOTAL-CONFIGS-CRUZADA
022100           OR WKS-CONFIG-ENCONTRADA > 0
022200     IF WKS-CONFIG-ENCONTRADA > 0
022300        MOVE WKS-CONFIG-ENCONTRADA TO SUMX
022400     ELSE
022500        ADD 1 TO WKS-TOTAL-CONFIGS-CRUZADA
022600        MOVE WKS-TOTAL-CONFIGS-CRUZADA TO SUMX
022700        MOVE RS-CONFIGURACION  TO WSC-NOMBRE-CONFIG(SUMX)
022800        MOVE ZERO               TO WSC-SUMA-DEUDA(SUMX)
022900        MOVE ZERO               TO WKS-TOTAL-ESC-CFG(SUMX)
023000     END-IF.
023100 310-BUSCA-O-AGREGA-CONFIG-E. EXIT.
023200
023300 312-BUSCA-CONFIG SECTION.
023400     IF WSC-NOMBRE-CONFIG(SUMX) = RS-CONFIGURACION
023500        MOVE SUMX TO WKS-CONFIG-ENCONTRADA
023600     END-IF.
023700 312-BUSCA-CONFIG-E. EXIT.
023800
023900 320-BUSCA-O-AGREGA-ESCENARIO SECTION.
024000     MOVE 0 TO WKS-ESCENARIO-ENCONTRADA
024100     PERFORM 322-BUSCA-ESCENARIO
024200        VARYING SCNX FROM 1 BY 1
024300        UNTIL SCNX > WKS-TOTAL-ESC-CFG(SUMX)
024400           OR WKS-ESCENARIO-ENCONTRADA > 0
024500     IF WKS-ESCENARIO-ENCONTRADA > 0
024600        MOVE WKS-ESCENARIO-ENCONTRADA TO SCNX
024700     ELSE
024800        ADD 1 TO WKS-TOTAL-ESC-CFG(SUMX)
024900        MOVE WKS-TOTAL-ESC-CFG(SUMX) TO SCNX
025000        MOVE RS-ESCENARIO TO WSE-NOMBRE-ESCENARIO(SUMX, SCNX)
025100        MOVE ZERO         TO WSE-DEUDA-ESCENARIO(SUMX, SCNX)
025200     END-IF.
025300 320-BUSCA-O-AGREGA-ESCENARIO-E. EXIT.
025400
025500 322-BUSCA-ESCENARIO SECTION.
025600     IF WSE-NOMBRE-ESCENARIO(SUMX, SCNX) = RS-ESCENARIO
025700        MOVE SCNX TO WKS-ESCENARIO-ENCONTRADA
025800     END-IF.
025900 322-BUSCA-ESCENARIO-E. EXIT.
026000
026100*--------------------------------------------------------------*
026200*  IMPRIME LA SECCION CRUZADA: UN BLOQUE POR CONFIGURACION,     *
026300*  CON UNA LINEA POR ESCENARIO Y EL PROMEDIO DE DEUDA           *
026400*  INCOBRABLE ENTRE LA CANTIDAD DE ESCENARIOS DE ESA CONFIG     *
026500*--------------------------------------------------------------*
026600 400-IMPRIME-CRUZADO SECTION.
026700     WRITE LIN-ENCABEZADO-CRUZADO
026800     PERFORM 406-VERIFICA-ESCRITURA-RPT
026900     WRITE LIN-BLANCO-CRUZADO
027000     PERFORM 406-VERIFICA-ESCRITURA-RPT
027100     PERFORM 402-IMPRIME-BLOQUE-CONFIG
027200        VARYING SUMX FROM 1 BY 1
027300        UNTIL SUMX > WKS-TOTAL-CONFIGS-CRUZADA.
027400 400-IMPRIME-CRUZADO-E. EXIT.
027500
027600 402-IMPRIME-BLOQUE-CONFIG SECTION.
027700     MOVE SPACES TO LIN-ENCABEZADO-CONFIG
027800     MOVE WSC-NOMBRE-CONFIG(SUMX) TO LEC-NOMBRE-CONFIG
027900     WRITE LIN-ENCABEZADO-CONFIG
028000     PERFORM 406-VERIFICA-ESCRITURA-RPT
028100     PERFORM 404-IMPRIME-DETALLE-ESCENARIO
028200        VARYING SCNX FROM 1 BY 1
028300        UNTIL SCNX > WKS-TOTAL-ESC-CFG(SUMX)
028400     COMPUTE WKS-PC-PROMEDIO-ENT =
028500           WSC-SUMA-DEUDA-ENT(SUMX) / WKS-TOTAL-ESC-CFG(SUMX)
028600     MOVE SPACES                TO LIN-PROMEDIO-CONFIG
028700     MOVE WKS-PC-PROMEDIO        TO LPC-PROMEDIO-INCOBRABLE
028800     WRITE LIN-PROMEDIO-CONFIG
028900     PERFORM 406-VERIFICA-ESCRITURA-RPT
029000     WRITE LIN-BLANCO-CRUZADO
029100     PERFORM 406-VERIFICA-ESCRITURA-RPT.
029200 402-IMPRIME-BLOQUE-CONFIG-E. EXIT.
029300
029400 404-IMPRIME-DETALLE-ESCENARIO SECTION.
029500     MOVE SPACES TO LIN-DETALLE-ESCENARIO-BD
029600     MOVE WSE-NOMBRE-ESCENARIO(SUMX, SCNX)
029700                                  TO LDE-NOMBRE-ESCENARIO
029800     MOVE WSE-DEUDA-ESCENARIO(SUMX, SCNX)
029900                                  TO LDE-DEUDA-INCOBRABLE
030000     WRITE LIN-DETALLE-ESCENARIO-BD
030100     PERFORM 406-VERIFICA-ESCRITURA-RPT.
030200 404-IMPRIME-DETALLE-ESCENARIO-E. EXIT.
030300
030400 406-VERIFICA-ESCRITURA-RPT SECTION.
030500     IF FS-REPORTFL NOT = 0
030600        MOVE 'WRITE'    TO ACCION
030700        MOVE SPACES     TO LLAVE
030800        MOVE 'REPORTFL' TO ARCHIVO
030900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
031000                         LLAVE, FS-REPORTFL, FSE-REPORTFL
031100        DISPLAY '*** ERROR AL ESCRIBIR REPORTFL, STATUS: '
031200                FS-REPORTFL
031300        PERFORM 900-CIERRA-ARCHIVOS
031400        MOVE 91 TO RETURN-CODE
031500        STOP RUN
031600     END-IF.
031700 406-VERIFICA-ESCRITURA-RPT-E. EXIT.
031800
031900*--------------------------------------------------------------*
032000*  IMPRIME LOS TOTALES GENERALES DE TODA LA SUITE DE           *
032100*  ESCENARIOS Y MUESTRA LA BANDA DE ESTADISTICAS EN CONSOLA    *
032200*--------------------------------------------------------------*
032300 500-IMPRIME-TOTALES SECTION.
032310     IF WKS-TOTAL-CONFIGS-CRUZADA > 0
032320        COMPUTE WKS-PC-PROMEDIO-ENT =
032330              WKS-GT-DEUDA-INCOBRABLE-R / WKS-TOTAL-CONFIGS-CRUZADA
032340     ELSE
032350        MOVE ZERO TO WKS-PC-PROMEDIO
032360     END-IF
032400     MOVE SPACES TO LIN-TOTALES-GENERALES
032500     MOVE WKS-GT-LIQUIDACIONES     TO LTG-TOTAL-LIQUIDACIONES
032600     MOVE WKS-GT-DEUDA-INCOBRABLE  TO LTG-TOTAL-DEUDA-INCOB
032610     MOVE WKS-PC-PROMEDIO          TO LTG-PROMEDIO-GENERAL
032700     WRITE LIN-TOTALES-GENERALES
032800     PERFORM 406-VERIFICA-ESCRITURA-RPT
032900     PERFORM 800-ESTADISTICAS.
033000 500-IMPRIME-TOTALES-E. EXIT.
033100
033200 800-ESTADISTICAS SECTION.
033300     DISPLAY ' '
033400     DISPLAY '****************************************'
033500     DISPLAY '*   GAMSUM01 - ESTADISTICAS DE CORRIDA   *'
033600     DISPLAY '****************************************'
033700     MOVE WKS-TOTAL-CONFIGS-CRUZADA TO WKS-MASCARA
033800     DISPLAY '* CONFIGURACIONES EN EL CRUZADO   : ' WKS-MASCARA
033900     MOVE WKS-GT-LIQUIDACIONES      TO WKS-MASCARA
034000     DISPLAY '* TOTAL DE LIQUIDACIONES          : ' WKS-MASCARA
034100     MOVE WKS-GT-DEUDA-INCOBRABLE    TO WKS-MONTO-EDIT
034200     DISPLAY '* TOTAL DE DEUDA INCOBRABLE       : ' WKS-MONTO-EDIT
034300     DISPLAY '****************************************'.
034400 800-ESTADISTICAS-E. EXIT.
034500
034600 900-CIERRA-ARCHIVOS SECTION.
034700     CLOSE RESULTS
034800     CLOSE REPORTFL.
034900 900-CIERRA-ARCHIVOS-E. EXIT.
