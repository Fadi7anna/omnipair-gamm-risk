000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : OMNIPAIR GAMM - ANALISIS DE RIESGO                *
000500* PROGRAMA    : GAMEMA1                                          *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : SUAVIZA EL PRECIO DEL POZO GAMM CON UN PROMEDIO  *
000800*             : MOVIL EXPONENCIAL (EMA) DE VIDA MEDIA CONFIGUR-  *
000900*             : ABLE, Y SELECCIONA EL PRECIO DE PRESTAMO (EMA O  *
001000*             : SPOT) SEGUN LA CONFIGURACION EN CURSO.           *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : LLAMADO POR GAMRUN01                             *
001300* INSTALADO   : 14/03/1987                                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.                    GAMEMA1.
001700 AUTHOR.                        ERICK RAMIREZ.
001800 INSTALLATION.                  TARJETA CREDITO/INSTITUCIONAL.
001900 DATE-WRITTEN.                  14/03/1987.
002000 DATE-COMPILED.                 14/03/1987.
002100 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002200******************************************************************
002300*                  B I T A C O R A   D E   C A M B I O S        *
002400*----------------------------------------------------------------
002500* FECHA     PROGRAMADOR  TICKET     DESCRIPCION                 *
002600*----------------------------------------------------------------
002700* 14/03/1987 PEDR        N/A        VERSION ORIGINAL. PROMEDIO   *
002800*                                   MOVIL SIMPLE DE RESPALDO    *
002900*                                   PARA PRECIOS DE TARJETA.    *
003000* 02/09/1989 PEDR        SR-0233    SE AGREGA DECAIMIENTO POR    *
003100*                                   VIDA MEDIA CONFIGURABLE.    *
003200* 21/11/1991 JMFR        SR-0401    SE CORRIGE EL CASO DT <= 0  *
003300*                                   QUE DUPLICABA LA EMA.       *
003400* 30/01/1994 PEDR        SR-0512    SE AGREGA FUNCION DE REINI-  *
003500*                                   CIO DE ESTADO ENTRE CORRIDAS*
003600* 09/06/1996 JMFR        SR-0689    SE DOCUMENTA EL USO DE CAMPOS*
003700*                                   COMP-3 PARA EL DECAIMIENTO.  *
003800* 18/12/1998 EEDR        Y2K-0099   REVISION Y2K: TIMESTAMPS SON*
003900*                                   EPOCA UNIX DE 10 DIGITOS, NO*
004000*                                   SE VEN AFECTADOS POR EL     *
004100*                                   CAMBIO DE SIGLO.            *
004200* 05/05/2001 EEDR        SR-0734    SE AGREGA SELECCION DE       *
004300*                                   ORACULO (EMA VS SPOT) PARA  *
004400*                                   EL NUEVO MOTOR GAMM.        *
004500* 27/08/2006 JMFR        SR-0902    SE AJUSTA LA SERIE DE TAYLOR*
004600*                                   A 15 TERMINOS POR PRECISION.*
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400******************************************************************
005500*          E S T A D O   P E R S I S T E N T E   D E L   P O Z O *
005600*     (SOBREVIVE ENTRE LLAMADAS MIENTRAS EL SUBPROGRAMA NO SEA   *
005700*      CANCELADO; SE REINICIA AL EMPEZAR UNA CORRIDA NUEVA)      *
005800******************************************************************
005900 01  WKS-EMA-ESTADO.
006000     05  WKS-EMA-ULTIMA-EMA        PIC S9(18) COMP VALUE ZERO.
006100     05  WKS-EMA-ULTIMA-TIEMPO     PIC 9(10)       VALUE ZERO.
006200*--------------------------------------------------------------*
006300*  VISTA EN BRUTO DEL ESTADO, PARA VOLCADOS DE DEPURACION       *
006400*--------------------------------------------------------------*
006500 01  WKS-EMA-ESTADO-R REDEFINES WKS-EMA-ESTADO.
006600     05  WKS-EMA-ULTIMA-EMA-X      PIC X(08).
006700     05  WKS-EMA-ULTIMA-TIEMPO-X   PIC X(10).
006800 01  WKS-EMA-AUXILIARES.
006900     05  WKS-EMA-DT                PIC S9(10) COMP VALUE ZERO.
007000     05  WKS-EMA-N                 PIC S9(09) COMP VALUE ZERO.
007100     05  WKS-EMA-IND               PIC S9(04) COMP VALUE ZERO.
007200 01  WKS-EMA-CONSTANTE-LN2    PIC S9(03)V9(12) COMP-3
007300                                    VALUE 0.693147180559.
007400*--------------------------------------------------------------*
007500*  CAMPOS DE TRABAJO EN DECIMAL EMPACADO DE ALTA PRECISION PARA  *
007600*  EL FACTOR DE DECAIMIENTO EXPONENCIAL (REGLA E3). NO SE USAN  *
007700*  VALORES MONETARIOS, SOLO PARA EL FACTOR ALFA ADIMENSIONAL.   *
007800*--------------------------------------------------------------*
007900 01  WKS-EMA-FLOTANTES.
008000     05  WKS-EMA-K              PIC S9(05)V9(10) COMP-3 VALUE ZERO.
008100     05  WKS-EMA-F              PIC S9(05)V9(10) COMP-3 VALUE ZERO.
008200     05  WKS-EMA-Y              PIC S9(05)V9(10) COMP-3 VALUE ZERO.
008300     05  WKS-EMA-ALFA-N         PIC S9(05)V9(10) COMP-3 VALUE ZERO.
008400     05  WKS-EMA-ALFA-F         PIC S9(05)V9(10) COMP-3 VALUE ZERO.
008500     05  WKS-EMA-ALFA           PIC S9(05)V9(10) COMP-3 VALUE ZERO.
008600     05  WKS-EMA-TERMINO        PIC S9(05)V9(10) COMP-3 VALUE ZERO.
008700     05  WKS-EMA-SUMA-EXP       PIC S9(05)V9(10) COMP-3 VALUE ZERO.
008800     05  WKS-EMA-SPOT-FLOT      PIC S9(18) COMP-3 VALUE ZERO.
008900     05  WKS-EMA-VIEJA-FLOT     PIC S9(18) COMP-3 VALUE ZERO.
009000     05  WKS-EMA-NUEVA-FLOT     PIC S9(18) COMP-3 VALUE ZERO.
009100*--------------------------------------------------------------*
009200*  VISTA EN BRUTO DE LOS FLOTANTES, PARA VOLCADOS DE DEPURACION*
009300*--------------------------------------------------------------*
009400 01  WKS-EMA-FLOTANTES-R REDEFINES WKS-EMA-FLOTANTES.
009500     05  FILLER                    PIC X(94).
009600******************************************************************
009700 LINKAGE SECTION.
009800 01  LK-EMA-PARAMETROS.
009900     05  LK-EMA-FUNCION            PIC X(01).
010000         88  LK-EMA-88-REINICIA               VALUE 'R'.
010100         88  LK-EMA-88-ACTUALIZA               VALUE 'A'.
010200     05  LK-EMA-USA-EMA-FLAG       PIC X(01).
010300         88  LK-EMA-88-USA-EMA                 VALUE 'Y'.
010400     05  LK-EMA-SPOT               PIC S9(09)V9(09).
010500     05  LK-EMA-TIMESTAMP          PIC 9(10).
010600     05  LK-EMA-VIDA-MEDIA         PIC 9(05).
010700     05  LK-EMA-PRECIO-EMA         PIC S9(09)V9(09).
010800     05  LK-EMA-PRECIO-LENDING     PIC S9(09)V9(09).
010900 01  LK-EMA-PARAMETROS-R REDEFINES LK-EMA-PARAMETROS.
011000     05  FILLER                    PIC X(02).
011100     05  LK-EMA-SPOT-ENTERO        PIC S9(18).
011200     05  FILLER                    PIC X(10).
011300     05  FILLER                    PIC X(05).
011400     05  LK-EMA-EMA-ENTERO         PIC S9(18).
011500     05  LK-EMA-LENDING-ENTERO     PIC S9(18).
011600******************************************************************
011700 PROCEDURE DIVISION USING LK-EMA-PARAMETROS.
011800******************************************************************
011900 000-EMA-PRINCIPAL SECTION.
012000     EVALUATE TRUE
012100        WHEN LK-EMA-88-REINICIA
012200           PERFORM 050-REINICIA-ESTADO
012300        WHEN OTHER
012400           PERFORM 100-ACTUALIZA-PRECIO
012500     END-EVALUATE
012600     PERFORM 140-SELECCION-ORACULO
012700     GOBACK.
012800 000-EMA-PRINCIPAL-E. EXIT.
012900
013000*--------------------------------------------------------------*
013100*  REINICIA EL ESTADO DE LA EMA AL EMPEZAR UNA CORRIDA NUEVA    *
013200*  (ESCENARIO X CONFIGURACION). EQUIVALENTE AL ESTADO "EMA=0"   *
013300*  QUE LA REGLA E1 ESPERA COMO MARCA DE PRIMERA OBSERVACION.    *
013400*--------------------------------------------------------------*
013500 050-REINICIA-ESTADO SECTION.
013600     MOVE ZERO TO WKS-EMA-ULTIMA-EMA
013700     MOVE ZERO TO WKS-EMA-ULTIMA-TIEMPO
013800     MOVE ZERO TO LK-EMA-EMA-ENTERO.
013900 050-REINICIA-ESTADO-E. EXIT.
014000
014100*--------------------------------------------------------------*
014200*  DESPACHA ENTRE INICIALIZACION (E1), SIN TRANSCURSO (E2) Y   *
014300*  ACTUALIZACION POR DECAIMIENTO (E3), SEGUN EL ESTADO GUARDADO *
014400*--------------------------------------------------------------*
014500 100-ACTUALIZA-PRECIO SECTION.
014600     IF WKS-EMA-ULTIMA-EMA = ZERO
014700        PERFORM 110-INICIALIZACION
014800     ELSE
014900        COMPUTE WKS-EMA-DT =
015000                LK-EMA-TIMESTAMP - WKS-EMA-ULTIMA-TIEMPO
015100        IF WKS-EMA-DT NOT > ZERO
015200           PERFORM 120-SIN-TRANSCURSO
015300        ELSE
015400           PERFORM 130-ACTUALIZA-DECAIMIENTO
015500        END-IF
015600     END-IF.
015700 100-ACTUALIZA-PRECIO-E. EXIT.
015800
015900*--------------------------------------------------------------*
016000*  E1 - PRIMERA OBSERVACION: LA EMA ARRANCA IGUAL AL SPOT       *
016100*--------------------------------------------------------------*
016200 110-INICIALIZACION SECTION.
016300     MOVE LK-EMA-SPOT-ENTERO   TO WKS-EMA-ULTIMA-EMA
016400     MOVE LK-EMA-TIMESTAMP     TO WKS-EMA-ULTIMA-TIEMPO
016500     MOVE WKS-EMA-ULTIMA-EMA   TO LK-EMA-EMA-ENTERO.
016600 110-INICIALIZACION-E. EXIT.
016700
016800*--------------------------------------------------------------*
016900*  E2 - NO HA TRANSCURRIDO TIEMPO: LA EMA NO CAMBIA             *
017000*--------------------------------------------------------------*
017100 120-SIN-TRANSCURSO SECTION.
017200     MOVE WKS-EMA-ULTIMA-EMA   TO LK-EMA-EMA-ENTERO.
017300 120-SIN-TRANSCURSO-E. EXIT.
017400
017500*--------------------------------------------------------------*
017600*  E3 - ACTUALIZACION POR DECAIMIENTO. ALFA = EXP(-DT*LN2/VM)   *
017700*  SE CALCULA EN DECIMAL EMPACADO (COMP-3) DE ALTA PRECISION,   *
017800*  PERMITIDO SOLO PARA ESTE FACTOR ADIMENSIONAL; EL RESUL-      *
017900*  TADO SE TRUNCA DE VUELTA A ENTERO ESCALA NAD AL GUARDARLO.   *
018000*--------------------------------------------------------------*
018100 130-ACTUALIZA-DECAIMIENTO SECTION.
018200     COMPUTE WKS-EMA-K = WKS-EMA-DT / LK-EMA-VIDA-MEDIA
018300     MOVE WKS-EMA-K TO WKS-EMA-N
018400     COMPUTE WKS-EMA-F = WKS-EMA-K - WKS-EMA-N
018500
018600     MOVE 1.0 TO WKS-EMA-ALFA-N
018700     IF WKS-EMA-N > 200
018800        MOVE 0.0 TO WKS-EMA-ALFA-N
018900     ELSE
019000        PERFORM 132-DIVIDE-ENTRE-DOS WKS-EMA-N TIMES
019100     END-IF
019200
019300     COMPUTE WKS-EMA-Y = 0 - (WKS-EMA-F * WKS-EMA-CONSTANTE-LN2)
019400     PERFORM 134-SERIE-EXPONENCIAL
019500     MOVE WKS-EMA-SUMA-EXP TO WKS-EMA-ALFA-F
019600
019700     COMPUTE WKS-EMA-ALFA = WKS-EMA-ALFA-N * WKS-EMA-ALFA-F
019800
019900     MOVE WKS-EMA-ULTIMA-EMA TO WKS-EMA-VIEJA-FLOT
020000     MOVE LK-EMA-SPOT-ENTERO TO WKS-EMA-SPOT-FLOT
020100     COMPUTE WKS-EMA-NUEVA-FLOT =
020200        (WKS-EMA-SPOT-FLOT * (1 - WKS-EMA-ALFA)) +
020300        (WKS-EMA-VIEJA-FLOT * WKS-EMA-ALFA)
020400
020500     MOVE WKS-EMA-NUEVA-FLOT TO WKS-EMA-ULTIMA-EMA
020600     MOVE LK-EMA-TIMESTAMP   TO WKS-EMA-ULTIMA-TIEMPO
020700     MOVE WKS-EMA-ULTIMA-EMA TO LK-EMA-EMA-ENTERO.
020800 130-ACTUALIZA-DECAIMIENTO-E. EXIT.
020900
021000*--------------------------------------------------------------*
021100*  DIVIDE EL ACUMULADOR DE POTENCIAS DE DOS ENTERAS (0.5 ** N)  *
021200*--------------------------------------------------------------*
021300 132-DIVIDE-ENTRE-DOS SECTION.
021400     COMPUTE WKS-EMA-ALFA-N = WKS-EMA-ALFA-N / 2.
021500 132-DIVIDE-ENTRE-DOS-E. EXIT.
021600
021700*--------------------------------------------------------------*
021800*  SERIE DE TAYLOR DE EXP(Y) A 15 TERMINOS, Y EN (-0.7 , 0]     *
021900*  (VER BITACORA SR-0902). CONVERGE SIN NECESIDAD DE UNA        *
022000*  FUNCION INTRINSECA DE EXPONENCIAL.                          *
022100*--------------------------------------------------------------*
022200 134-SERIE-EXPONENCIAL SECTION.
022300     MOVE 1.0 TO WKS-EMA-TERMINO
022400     MOVE 1.0 TO WKS-EMA-SUMA-EXP
022500     PERFORM 136-TERMINO-SERIE VARYING WKS-EMA-IND
022600             FROM 1 BY 1 UNTIL WKS-EMA-IND > 15.
022700 134-SERIE-EXPONENCIAL-E. EXIT.
022800
022900 136-TERMINO-SERIE SECTION.
023000     COMPUTE WKS-EMA-TERMINO =
023100             (WKS-EMA-TERMINO * WKS-EMA-Y) / WKS-EMA-IND
023200     COMPUTE WKS-EMA-SUMA-EXP = WKS-EMA-SUMA-EXP + WKS-EMA-TERMINO.
023300 136-TERMINO-SERIE-E. EXIT.
023400
023500*--------------------------------------------------------------*
023600*  E4 - SELECCION DE ORACULO: PRECIO DE PRESTAMO = EMA SI LA    *
023700*  CONFIGURACION LA USA; DE LO CONTRARIO, PRECIO SPOT CRUDO     *
023800*--------------------------------------------------------------*
023900 140-SELECCION-ORACULO SECTION.
024000     IF LK-EMA-88-USA-EMA
024100        MOVE LK-EMA-EMA-ENTERO    TO LK-EMA-LENDING-ENTERO
024200     ELSE
024300        MOVE LK-EMA-SPOT-ENTERO   TO LK-EMA-LENDING-ENTERO
024400     END-IF.
024500 140-SELECCION-ORACULO-E. EXIT.
