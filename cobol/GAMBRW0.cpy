000100******************************************************************
000200*                  M A E S T R O   D E   P R E S T A T A R I O  *
000300*----------------------------------------------------------------
000400* COPY       : GAMBRW0                                           *
000500* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000600* DESCRIPCION : REGISTRO DE UN PRESTATARIO DE LA CARTERA INICIAL *
000700*             : DEL ESCENARIO (ARCHIVO BORROWER). EL ARCHIVO     *
000800*             : AGRUPA PRESTATARIOS DE VARIOS ESCENARIOS; CADA   *
000900*             : REGISTRO LLEVA EL NOMBRE DE SU ESCENARIO PARA    *
001000*             : QUE GAMRUN01 SELECCIONE SOLO LOS DE LA CORRIDA   *
001100*             : ACTUAL (VER BR-ESCENARIO).                       *
001200* USADO POR   : GAMRUN01                                         *
001300******************************************************************
001400 01  REG-PRESTATARIO.
001500     05  BR-ESCENARIO              PIC X(25).
001600     05  BR-COLATERAL              PIC S9(09)V9(09).
001700     05  BR-LTV-OBJETIVO-BPS       PIC 9(04).
001800     05  FILLER                    PIC X(06).
001900*--------------------------------------------------------------*
002000*  VISTA ENTERA DEL COLATERAL PARA LA ARITMETICA DE PUNTO FIJO *
002100*--------------------------------------------------------------*
002200 01  REG-PRESTATARIO-R REDEFINES REG-PRESTATARIO.
002300     05  FILLER                    PIC X(25).
002400     05  BR-COLATERAL-ENTERO        PIC S9(18).
002500     05  FILLER                    PIC X(10).
