000100******************************************************************
000200* FECHA       : 02/07/1988                                       *
000300* PROGRAMADOR : CARLOS MEJIA (CAMJ)                              *
000400* APLICACION  : OMNIPAIR GAMM - ANALISIS DE RIESGO                *
000500* PROGRAMA    : GAMCFC1                                          *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : CALCULA EL FACTOR DE COLATERAL (CF) VIGENTE DE   *
000800*             : UN PRESTATARIO Y, CON EL, EL MONTO MAXIMO DE      *
000900*             : PRESTAMO Y EL CF DE LIQUIDACION, SEGUN LA CURVA   *
001000*             : DE RENDIMIENTO CONSTANTE DEL POZO Y LOS          *
001100*             : INTERRUPTORES DE LA CONFIGURACION EN CURSO.       *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : LLAMADO POR GAMRUN01                             *
001400* INSTALADO   : 02/07/1988                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                    GAMCFC1.
001800 AUTHOR.                        CARLOS MEJIA.
001900 INSTALLATION.                  TARJETA CREDITO/INSTITUCIONAL.
002000 DATE-WRITTEN.                  02/07/1988.
002100 DATE-COMPILED.                 02/07/1988.
002200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002300******************************************************************
002400*                  B I T A C O R A   D E   C A M B I O S        *
002500*----------------------------------------------------------------
002600* FECHA     PROGRAMADOR  TICKET     DESCRIPCION                 *
002700*----------------------------------------------------------------
002800* 02/07/1988 CAMJ        N/A        VERSION ORIGINAL. TOPE FIJO  *
002900*                                   DE CF PARA TARJETAS NUEVAS.  *
003000* 14/02/1990 EEDR        SR-0277    SE AGREGA LA CURVA DE RAIZ    *
003100*                                   CUADRADA PARA EL MAXIMO DE    *
003200*                                   PRESTAMO (ANTES ERA LINEAL). *
003300* 08/10/1992 JMFR        SR-0455    SE AGREGA EL CF DINAMICO      *
003400*                                   BASADO EN RESERVAS DEL POZO.  *
003500* 25/05/1995 EEDR        SR-0561    SE AGREGA EL TOPE PESIMISTA   *
003600*                                   POR DIVERGENCIA EMA/SPOT.    *
003700* 11/01/1999 EEDR        Y2K-0103   REVISION Y2K: NO HAY CAMPOS   *
003800*                                   DE FECHA EN ESTE PROGRAMA;    *
003900*                                   SOLO SE REVISARON LOS PIC    *
004000*                                   NUMERICOS DE LOS CONTADORES. *
004100* 19/09/2003 JMFR        SR-0698    SE AGREGA EL COLCHON DE LTV   *
004200*                                   Y EL MAXIMO PRESTAMO FINAL.   *
004300* 02/04/2009 EEDR        SR-0811    SE DOCUMENTA LA RAIZ CUADRADA *
004400*                                   ENTERA POR NEWTON-RAPHSON.    *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*  CONSTANTES DEL POZO (NAD, PUNTOS BASE, TOPES) - VER GAMCOM0   *
005400******************************************************************
005500 COPY GAMCOM0.
005600******************************************************************
005700*          A R E A S   D E   T R A B A J O   D E   C A L C U L O *
005800******************************************************************
005900 01  WKS-CFC-C1-GRUPO.
006000     05  WKS-CFC-C1-V              PIC S9(18) COMP VALUE ZERO.
006100     05  WKS-CFC-C1-R1             PIC S9(18) COMP VALUE ZERO.
006200     05  WKS-CFC-C1-A              PIC S9(18) COMP VALUE ZERO.
006300     05  WKS-CFC-C1-RAIZ           PIC S9(18) COMP VALUE ZERO.
006400     05  WKS-CFC-C1-T              PIC S9(18) COMP VALUE ZERO.
006500     05  WKS-CFC-C1-Y              PIC S9(18) COMP VALUE ZERO.
006600*--------------------------------------------------------------*
006700*  VISTA EN BRUTO DEL GRUPO C1, PARA VOLCADOS DE DEPURACION     *
006800*--------------------------------------------------------------*
006900 01  WKS-CFC-C1-GRUPO-R REDEFINES WKS-CFC-C1-GRUPO.
007000     05  FILLER                    PIC X(48).
007100 01  WKS-CFC-RAIZ-GRUPO.
007200     05  WKS-CFC-RAIZ-N            PIC S9(18) COMP VALUE ZERO.
007300     05  WKS-CFC-RAIZ-X            PIC S9(18) COMP VALUE ZERO.
007400     05  WKS-CFC-RAIZ-X1           PIC S9(18) COMP VALUE ZERO.
007500     05  WKS-CFC-RAIZ-SIGUE-FLAG   PIC X(01)  VALUE 'N'.
007600*--------------------------------------------------------------*
007700*  VISTA EN BRUTO DEL GRUPO DE LA RAIZ, PARA VOLCADOS           *
007800*--------------------------------------------------------------*
007900 01  WKS-CFC-RAIZ-GRUPO-R REDEFINES WKS-CFC-RAIZ-GRUPO.
008000     05  FILLER                    PIC X(25).
008100 01  WKS-CFC-C2-GRUPO.
008200     05  WKS-CFC-C2-V              PIC S9(18) COMP VALUE ZERO.
008300     05  WKS-CFC-C2-BPS            PIC S9(05) COMP VALUE ZERO.
008400 01  WKS-CFC-C3-GRUPO.
008500     05  WKS-CFC-C3-BASE-CF        PIC S9(05) COMP VALUE ZERO.
008600     05  WKS-CFC-C3-SHRUNK         PIC S9(18) COMP VALUE ZERO.
008700     05  WKS-CFC-C3-CF             PIC S9(05) COMP VALUE ZERO.
008800 01  WKS-CFC-C4-C6-GRUPO.
008900     05  WKS-CFC-BASE-CF           PIC S9(05) COMP VALUE ZERO.
009000     05  WKS-CFC-LIQ-CF            PIC S9(05) COMP VALUE ZERO.
009100     05  WKS-CFC-BUFFER            PIC S9(05) COMP VALUE ZERO.
009200     05  WKS-CFC-MAX-CF            PIC S9(05) COMP VALUE ZERO.
009300     05  WKS-CFC-V-EMA             PIC S9(18) COMP VALUE ZERO.
009400******************************************************************
009500 LINKAGE SECTION.
009600 01  LK-CFC-PARAMETROS.
009700     05  LK-CFC-COLATERAL          PIC S9(09)V9(09).
009800     05  LK-CFC-PRECIO-EMA         PIC S9(09)V9(09).
009900     05  LK-CFC-PRECIO-SPOT        PIC S9(09)V9(09).
010000     05  LK-CFC-RESERVA-DEUDA      PIC S9(09)V9(09).
010100     05  LK-CFC-CF-FIJA-FLAG       PIC X(01).
010200         88  LK-CFC-88-CF-FIJA              VALUE 'Y'.
010300     05  LK-CFC-CF-FIJA-BPS        PIC 9(04).
010400     05  LK-CFC-CF-DINAMICA-FLAG   PIC X(01).
010500         88  LK-CFC-88-CF-DINAMICA          VALUE 'Y'.
010600     05  LK-CFC-TOPE-PESIMISTA-FLAG PIC X(01).
010700         88  LK-CFC-88-TOPE-PESIMISTA       VALUE 'Y'.
010800     05  LK-CFC-COLCHON-LTV-FLAG   PIC X(01).
010900         88  LK-CFC-88-COLCHON-LTV          VALUE 'Y'.
011000     05  LK-CFC-PRESTAMO-MAXIMO    PIC S9(09)V9(09).
011100     05  LK-CFC-CF-MAXIMO-BPS      PIC S9(05).
011200     05  LK-CFC-CF-LIQUIDACION-BPS PIC S9(05).
011300 01  LK-CFC-PARAMETROS-R REDEFINES LK-CFC-PARAMETROS.
011400     05  LK-CFC-COLATERAL-ENTERO   PIC S9(18).
011500     05  LK-CFC-EMA-ENTERO         PIC S9(18).
011600     05  LK-CFC-SPOT-ENTERO        PIC S9(18).
011700     05  LK-CFC-RESERVA-ENTERA     PIC S9(18).
011800     05  FILLER                    PIC X(08).
011900     05  LK-CFC-PRESTAMO-ENTERO    PIC S9(18).
012000     05  FILLER                    PIC X(10).
012100******************************************************************
012200 PROCEDURE DIVISION USING LK-CFC-PARAMETROS.
012300******************************************************************
012400 000-CFC-PRINCIPAL SECTION.
012500     IF LK-CFC-COLATERAL-ENTERO = ZERO
012600        OR LK-CFC-EMA-ENTERO     = ZERO
012700        OR LK-CFC-SPOT-ENTERO    = ZERO
012800        PERFORM 160-SALIDA-EN-CERO
012900     ELSE
013000        PERFORM 130-SELECCION-CF-BASE THRU 150-COLCHON-LTV-MAXIMO-E
013300     END-IF
013400     GOBACK.
013500 000-CFC-PRINCIPAL-E. EXIT.
013600
013700*--------------------------------------------------------------*
013800*  SALIDA DEGENERADA CUANDO COLATERAL, PRECIO EMA O PRECIO      *
013900*  SPOT SON CERO (REGLA C6, CLAUSULA DE CERO)                   *
014000*--------------------------------------------------------------*
014100 160-SALIDA-EN-CERO SECTION.
014200     MOVE ZERO TO LK-CFC-PRESTAMO-ENTERO
014300     MOVE ZERO TO LK-CFC-CF-MAXIMO-BPS
014400     MOVE ZERO TO LK-CFC-CF-LIQUIDACION-BPS.
014500 160-SALIDA-EN-CERO-E. EXIT.
014600
014700*--------------------------------------------------------------*
014800*  C1 - CURVA DE MAXIMO PRESTAMO (CURVE-Y-FROM-V). RECIBE EL    *
014900*  VALOR DEL COLATERAL (WKS-CFC-C1-V) Y LA RESERVA DE DEUDA     *
015000*  (WKS-CFC-C1-R1); DEVUELVE WKS-CFC-C1-Y.                      *
015100*--------------------------------------------------------------*
015200 100-CURVA-MAXIMO-PRESTAMO SECTION.
015300     IF WKS-CFC-C1-V = ZERO OR WKS-CFC-C1-R1 = ZERO
015400        MOVE ZERO TO WKS-CFC-C1-Y
015500     ELSE
015600        COMPUTE WKS-CFC-C1-A =
015700           (WKS-CFC-C1-V * CT-NAD) / WKS-CFC-C1-R1
015800        COMPUTE WKS-CFC-RAIZ-N =
015900           ((4 * WKS-CFC-C1-A) + CT-NAD) * CT-NAD
016000        PERFORM 105-RAIZ-CUADRADA
016100        MOVE WKS-CFC-RAIZ-X TO WKS-CFC-C1-RAIZ
016200        COMPUTE WKS-CFC-C1-T =
016300           (2 * WKS-CFC-C1-A * CT-NAD) /
016400           ((2 * WKS-CFC-C1-A) + CT-NAD + WKS-CFC-C1-RAIZ)
016500        COMPUTE WKS-CFC-C1-Y =
016600           (WKS-CFC-C1-R1 * WKS-CFC-C1-T) / CT-NAD
016700     END-IF.
016800 100-CURVA-MAXIMO-PRESTAMO-E. EXIT.
016900
017000*--------------------------------------------------------------*
017100*  RAIZ CUADRADA ENTERA POR EL METODO DE NEWTON-RAPHSON. NO SE  *
017200*  USA NINGUNA FUNCION INTRINSECA (VER BITACORA SR-0811).       *
017300*--------------------------------------------------------------*
017400 105-RAIZ-CUADRADA SECTION.
017500     IF WKS-CFC-RAIZ-N NOT > ZERO
017600        MOVE ZERO TO WKS-CFC-RAIZ-X
017700     ELSE
017800        MOVE WKS-CFC-RAIZ-N    TO WKS-CFC-RAIZ-X
017900        MOVE 'S'               TO WKS-CFC-RAIZ-SIGUE-FLAG
018000        PERFORM 107-RAIZ-ITERA
018100                UNTIL WKS-CFC-RAIZ-SIGUE-FLAG = 'N'
018200     END-IF.
018300 105-RAIZ-CUADRADA-E. EXIT.
018400
018500 107-RAIZ-ITERA SECTION.
018600     COMPUTE WKS-CFC-RAIZ-X1 =
018700        (WKS-CFC-RAIZ-X + (WKS-CFC-RAIZ-N / WKS-CFC-RAIZ-X)) / 2
018800     IF WKS-CFC-RAIZ-X1 NOT < WKS-CFC-RAIZ-X
018900        MOVE 'N' TO WKS-CFC-RAIZ-SIGUE-FLAG
019000     ELSE
019100        MOVE WKS-CFC-RAIZ-X1 TO WKS-CFC-RAIZ-X
019200     END-IF.
019300 107-RAIZ-ITERA-E. EXIT.
019400
019500*--------------------------------------------------------------*
019600*  C2 - CF DINAMICO SEGUN LAS RESERVAS DEL POZO                *
019700*--------------------------------------------------------------*
019800 110-CF-DINAMICO SECTION.
019900     COMPUTE WKS-CFC-C2-V =
020000        (LK-CFC-COLATERAL-ENTERO * LK-CFC-EMA-ENTERO) / CT-NAD
020100     IF LK-CFC-RESERVA-ENTERA = ZERO OR WKS-CFC-C2-V = ZERO
020200        MOVE ZERO TO WKS-CFC-C2-BPS
020300     ELSE
020400        MOVE WKS-CFC-C2-V          TO WKS-CFC-C1-V
020500        MOVE LK-CFC-RESERVA-ENTERA TO WKS-CFC-C1-R1
020600        PERFORM 100-CURVA-MAXIMO-PRESTAMO
020700        COMPUTE WKS-CFC-C2-BPS =
020800           (WKS-CFC-C1-Y * CT-BPS-DENOM) / WKS-CFC-C2-V
020900     END-IF.
021000 110-CF-DINAMICO-E. EXIT.
021100
021200*--------------------------------------------------------------*
021300*  C3 - TOPE PESIMISTA POR DIVERGENCIA ENTRE EL SPOT Y LA EMA   *
021400*  (WKS-CFC-C3-BASE-CF DEBE LLENARSE ANTES DE ESTA SECCION)     *
021500*--------------------------------------------------------------*
021600 120-TOPE-PESIMISTA SECTION.
021700     IF LK-CFC-EMA-ENTERO = ZERO
021800        MOVE 100 TO WKS-CFC-C3-CF
021900     ELSE
022000        COMPUTE WKS-CFC-C3-SHRUNK =
022100           (LK-CFC-SPOT-ENTERO * WKS-CFC-C3-BASE-CF)
022200           / LK-CFC-EMA-ENTERO
022300        IF WKS-CFC-C3-BASE-CF NOT > WKS-CFC-C3-SHRUNK
022400           MOVE WKS-CFC-C3-BASE-CF TO WKS-CFC-C3-CF
022500        ELSE
022600           MOVE WKS-CFC-C3-SHRUNK  TO WKS-CFC-C3-CF
022700        END-IF
022800        IF WKS-CFC-C3-CF < CT-CF-PISO-BPS
022900           MOVE CT-CF-PISO-BPS TO WKS-CFC-C3-CF
023000        END-IF
023100        IF WKS-CFC-C3-CF > CT-MAX-CF-BPS
023200           MOVE CT-MAX-CF-BPS TO WKS-CFC-C3-CF
023300        END-IF
023400     END-IF.
023500 120-TOPE-PESIMISTA-E. EXIT.
023600
023700*--------------------------------------------------------------*
023800*  C4 - SELECCION DEL CF BASE: FIJO, DINAMICO O RESPALDO        *
023900*--------------------------------------------------------------*
024000 130-SELECCION-CF-BASE SECTION.
024100     IF LK-CFC-88-CF-FIJA
024200        MOVE LK-CFC-CF-FIJA-BPS TO WKS-CFC-BASE-CF
024300     ELSE
024400        IF LK-CFC-88-CF-DINAMICA
024500           PERFORM 110-CF-DINAMICO
024600           MOVE WKS-CFC-C2-BPS TO WKS-CFC-BASE-CF
024700        ELSE
024800           MOVE CT-CF-FIJA-DEFECTO-BPS TO WKS-CFC-BASE-CF
024900        END-IF
025000     END-IF.
025100 130-SELECCION-CF-BASE-E. EXIT.
025200
025300*--------------------------------------------------------------*
025400*  C5 - CF DE LIQUIDACION: TOPE PESIMISTA SI ESTA ACTIVO, SI NO *
025500*  EL MENOR ENTRE EL CF BASE Y EL TOPE MAXIMO DE LA TABLA       *
025600*--------------------------------------------------------------*
025700 140-CF-LIQUIDACION SECTION.
025800     IF LK-CFC-88-TOPE-PESIMISTA
025900        MOVE WKS-CFC-BASE-CF TO WKS-CFC-C3-BASE-CF
026000        PERFORM 120-TOPE-PESIMISTA
026100        MOVE WKS-CFC-C3-CF   TO WKS-CFC-LIQ-CF
026200     ELSE
026300        IF WKS-CFC-BASE-CF NOT > CT-MAX-CF-BPS
026400           MOVE WKS-CFC-BASE-CF TO WKS-CFC-LIQ-CF
026500        ELSE
026600           MOVE CT-MAX-CF-BPS   TO WKS-CFC-LIQ-CF
026700        END-IF
026800     END-IF.
026900 140-CF-LIQUIDACION-E. EXIT.
027000
027100*--------------------------------------------------------------*
027200*  C6 - COLCHON DE LTV Y MAXIMO PRESTAMO FINAL. SALIDAS AL      *
027300*  LLAMADOR: PRESTAMO MAXIMO, CF MAXIMO Y CF DE LIQUIDACION.    *
027400*--------------------------------------------------------------*
027500 150-COLCHON-LTV-MAXIMO SECTION.
027600     IF LK-CFC-88-COLCHON-LTV
027700        MOVE CT-LTV-BUFFER-BPS TO WKS-CFC-BUFFER
027800     ELSE
027900        MOVE ZERO TO WKS-CFC-BUFFER
028000     END-IF
028100     COMPUTE WKS-CFC-MAX-CF = WKS-CFC-LIQ-CF - WKS-CFC-BUFFER
028200     IF WKS-CFC-MAX-CF < ZERO
028300        MOVE ZERO TO WKS-CFC-MAX-CF
028400     END-IF
028500     COMPUTE WKS-CFC-V-EMA =
028600        (LK-CFC-COLATERAL-ENTERO * LK-CFC-EMA-ENTERO) / CT-NAD
028700     COMPUTE LK-CFC-PRESTAMO-ENTERO =
028800        (WKS-CFC-V-EMA * WKS-CFC-MAX-CF) / CT-BPS-DENOM
028900     MOVE WKS-CFC-MAX-CF TO LK-CFC-CF-MAXIMO-BPS
029000     MOVE WKS-CFC-LIQ-CF TO LK-CFC-CF-LIQUIDACION-BPS.
029100 150-COLCHON-LTV-MAXIMO-E. EXIT.
