000100******************************************************************
000200* FECHA       : 19/05/1989                                       *
000300* PROGRAMADOR : JOSE MARTINEZ (JMFR)                             *
000400* APLICACION  : OMNIPAIR GAMM - ANALISIS DE RIESGO                *
000500* PROGRAMA    : GAMLIQ1                                          *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : EVALUA SI UNA POSICION ES LIQUIDABLE, APLICA LA  *
000800*             : LIQUIDACION (PAGO DE DEUDA, EMBARGO DE COLATERAL,*
000900*             : BONO DEL LIQUIDADOR, DEUDA INCOBRABLE) Y LLEVA    *
001000*             : LOS TOTALES ACUMULADOS DE LA CORRIDA EN CURSO.   *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : LLAMADO POR GAMRUN01                             *
001300* INSTALADO   : 19/05/1989                                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.                    GAMLIQ1.
001700 AUTHOR.                        JOSE MARTINEZ.
001800 INSTALLATION.                  TARJETA CREDITO/INSTITUCIONAL.
001900 DATE-WRITTEN.                  19/05/1989.
002000 DATE-COMPILED.                 19/05/1989.
002100 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002200******************************************************************
002300*                  B I T A C O R A   D E   C A M B I O S        *
002400*----------------------------------------------------------------
002500* FECHA     PROGRAMADOR  TICKET     DESCRIPCION                 *
002600*----------------------------------------------------------------
002700* 19/05/1989 JMFR        N/A        VERSION ORIGINAL, ADAPTADA    *
002800*                                   DE LA BUSQUEDA DE MORA DE    *
002900*                                   TARJETA (MORAS1) AL POZO.    *
003000* 30/08/1991 PEDR        SR-0349    SE AGREGA EL FACTOR DE SALUD *
003100*                                   PARA POSICIONES SANAS.       *
003200* 17/04/1993 JMFR        SR-0470    SE AGREGA LIQUIDACION        *
003300*                                   PARCIAL CONTROLADA POR       *
003400*                                   CLOSE FACTOR.                *
003500* 06/12/1997 PEDR        SR-0577    SE AGREGA EL BONO DEL         *
003600*                                   LIQUIDADOR Y EL REMANENTE    *
003700*                                   QUE VUELVE A LAS RESERVAS.   *
003800* 22/01/1999 JMFR        Y2K-0111   REVISION Y2K: LOS TOTALES     *
003900*                                   ACUMULADOS SON CONTADORES    *
004000*                                   BINARIOS, SIN CAMPOS FECHA.  *
004100* 14/07/2004 PEDR        SR-0715    SE AGREGA LA FUNCION 'T' DE   *
004200*                                   REPORTE DE TOTALES PARA EL  *
004300*                                   CIERRE DE CORRIDA (REGLA L9).*
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*  CONSTANTES DEL POZO (NAD, PUNTOS BASE, CENTINELA DE SALUD)    *
005300******************************************************************
005400 COPY GAMCOM0.
005500******************************************************************
005600*     T O T A L E S   A C U M U L A D O S   D E   L A   C O R R *
005700*     (SOBREVIVEN ENTRE LLAMADAS; SE REINICIAN CON FUNCION 'R')  *
005800******************************************************************
005900 01  WKS-LIQ-TOTALES-PERSISTENTES.
006000     05  WKS-LIQ-TOT-LIQUIDACIONES    PIC 9(06)  COMP VALUE ZERO.
006100     05  WKS-LIQ-TOT-DEUDA-INCOBRABLE PIC S9(18) COMP VALUE ZERO.
006200     05  WKS-LIQ-TOT-DEUDA-PAGADA     PIC S9(18) COMP VALUE ZERO.
006300     05  WKS-LIQ-TOT-COLATERAL-EMB    PIC S9(18) COMP VALUE ZERO.
006400*--------------------------------------------------------------*
006500*  VISTA EN BRUTO DE LOS TOTALES, PARA VOLCADOS DE DEPURACION   *
006600*--------------------------------------------------------------*
006700 01  WKS-LIQ-TOTALES-R
006800             REDEFINES WKS-LIQ-TOTALES-PERSISTENTES.
006900     05  FILLER                       PIC X(28).
007000******************************************************************
007100*          A R E A S   D E   T R A B A J O   D E   C A L C U L O *
007200******************************************************************
007300 01  WKS-LIQ-TRABAJO.
007400     05  WKS-LIQ-VALOR-COLATERAL      PIC S9(18) COMP VALUE ZERO.
007500     05  WKS-LIQ-LIMITE-PRESTAMO      PIC S9(18) COMP VALUE ZERO.
007600     05  WKS-LIQ-LIQUIDABLE-FLAG      PIC X(01)       VALUE 'N'.
007700         88  WKS-LIQ-88-ES-LIQUIDABLE            VALUE 'Y'.
007800     05  WKS-LIQ-INSOLVENTE-FLAG      PIC X(01)       VALUE 'N'.
007900         88  WKS-LIQ-88-ES-INSOLVENTE            VALUE 'Y'.
008000     05  WKS-LIQ-CIERRE-EFECTIVO      PIC S9(05) COMP VALUE ZERO.
008100     05  WKS-LIQ-MONTO-PARCIAL        PIC S9(18) COMP VALUE ZERO.
008200     05  WKS-LIQ-DEUDA-A-PAGAR        PIC S9(18) COMP VALUE ZERO.
008300     05  WKS-LIQ-EMBARGO-CANDIDATO    PIC S9(18) COMP VALUE ZERO.
008400     05  WKS-LIQ-SEIZED               PIC S9(18) COMP VALUE ZERO.
008500     05  WKS-LIQ-BONO                 PIC S9(18) COMP VALUE ZERO.
008600     05  WKS-LIQ-RETORNADO            PIC S9(18) COMP VALUE ZERO.
008700     05  WKS-LIQ-INCOBRABLE           PIC S9(18) COMP VALUE ZERO.
008800     05  WKS-LIQ-COLATERAL-REM        PIC S9(18) COMP VALUE ZERO.
008900     05  WKS-LIQ-DEUDA-REM            PIC S9(18) COMP VALUE ZERO.
009000     05  WKS-LIQ-GANANCIA             PIC S9(18) COMP VALUE ZERO.
009100*--------------------------------------------------------------*
009200*  VISTA EN BRUTO DEL AREA DE TRABAJO, PARA VOLCADOS            *
009300*--------------------------------------------------------------*
009400 01  WKS-LIQ-TRABAJO-R REDEFINES WKS-LIQ-TRABAJO.
009500     05  FILLER                       PIC X(102).
009600******************************************************************
009700 LINKAGE SECTION.
009800 01  LK-LIQ-PARAMETROS.
009900     05  LK-LIQ-FUNCION                PIC X(01).
010000         88  LK-LIQ-88-REINICIA                  VALUE 'R'.
010100         88  LK-LIQ-88-TOTALES                   VALUE 'T'.
010200         88  LK-LIQ-88-EVALUA                     VALUE 'E'.
010300     05  LK-LIQ-PARCIAL-FLAG           PIC X(01).
010400         88  LK-LIQ-88-PARCIAL                    VALUE 'Y'.
010500     05  LK-LIQ-COLATERAL              PIC S9(09)V9(09).
010600     05  LK-LIQ-DEUDA                  PIC S9(09)V9(09).
010700     05  LK-LIQ-PRECIO                 PIC S9(09)V9(09).
010800     05  LK-LIQ-CF-LIQUIDACION-BPS     PIC S9(05).
010900     05  LK-LIQ-CLOSE-FACTOR-BPS       PIC 9(05).
011000     05  LK-LIQ-INCENTIVO-BPS          PIC 9(04).
011100     05  LK-LIQ-LIQUIDABLE-FLAG        PIC X(01).
011200         88  LK-LIQ-88-SE-LIQUIDO                 VALUE 'Y'.
011300     05  LK-LIQ-SALUD-FACTOR           PIC S9(05).
011400     05  LK-LIQ-COLATERAL-REMANENTE    PIC S9(09)V9(09).
011500     05  LK-LIQ-DEUDA-REMANENTE        PIC S9(09)V9(09).
011600     05  LK-LIQ-DEUDA-INCOBRABLE       PIC S9(09)V9(09).
011700     05  LK-LIQ-COLATERAL-RETORNADO    PIC S9(09)V9(09).
011800     05  LK-LIQ-DEUDA-PAGADA           PIC S9(09)V9(09).
011900     05  LK-LIQ-GANANCIA-LIQUIDADOR    PIC S9(09)V9(09).
012000     05  LK-LIQ-TOTAL-LIQUIDACIONES    PIC 9(06).
012100     05  LK-LIQ-TOTAL-DEUDA-INCOBRABLE PIC S9(09)V9(09).
012200     05  LK-LIQ-TOTAL-DEUDA-PAGADA     PIC S9(09)V9(09).
012300     05  LK-LIQ-TOTAL-COLATERAL-EMB    PIC S9(09)V9(09).
012400 01  LK-LIQ-PARAMETROS-R REDEFINES LK-LIQ-PARAMETROS.
012500     05  FILLER                        PIC X(02).
012600     05  LK-LIQ-COLATERAL-ENTERO       PIC S9(18).
012700     05  LK-LIQ-DEUDA-ENTERA           PIC S9(18).
012800     05  LK-LIQ-PRECIO-ENTERO          PIC S9(18).
012900     05  FILLER                        PIC X(20).
013000     05  LK-LIQ-COLATERAL-REM-ENT      PIC S9(18).
013100     05  LK-LIQ-DEUDA-REM-ENT          PIC S9(18).
013200     05  LK-LIQ-DEUDA-INCOBRABLE-ENT   PIC S9(18).
013300     05  LK-LIQ-COLATERAL-RETORN-ENT   PIC S9(18).
013400     05  LK-LIQ-DEUDA-PAGADA-ENT       PIC S9(18).
013500     05  LK-LIQ-GANANCIA-ENT           PIC S9(18).
013600     05  FILLER                        PIC X(06).
013700     05  LK-LIQ-TOT-DEUDA-INCOB-ENT    PIC S9(18).
013800     05  LK-LIQ-TOT-DEUDA-PAGADA-ENT   PIC S9(18).
013900     05  LK-LIQ-TOT-COLATERAL-EMB-ENT  PIC S9(18).
014000******************************************************************
014100 PROCEDURE DIVISION USING LK-LIQ-PARAMETROS.
014200******************************************************************
014300 000-LIQ-PRINCIPAL SECTION.
014400     EVALUATE TRUE
014500        WHEN LK-LIQ-88-REINICIA
014600           PERFORM 050-REINICIA-TOTALES
014700        WHEN LK-LIQ-88-TOTALES
014800           PERFORM 200-REPORTA-TOTALES
014900        WHEN OTHER
015000           PERFORM 100-EVALUA-POSICION
015100     END-EVALUATE
015200     GOBACK.
015300 000-LIQ-PRINCIPAL-E. EXIT.
015400
015500 050-REINICIA-TOTALES SECTION.
015600     MOVE ZERO TO WKS-LIQ-TOT-LIQUIDACIONES
015700     MOVE ZERO TO WKS-LIQ-TOT-DEUDA-INCOBRABLE
015800     MOVE ZERO TO WKS-LIQ-TOT-DEUDA-PAGADA
015900     MOVE ZERO TO WKS-LIQ-TOT-COLATERAL-EMB.
016000 050-REINICIA-TOTALES-E. EXIT.
016100
016200*--------------------------------------------------------------*
016300*  ORQUESTA LAS REGLAS L1-L9 PARA UNA POSICION. SI NO ES        *
016400*  LIQUIDABLE, LOS REMANENTES SE DEVUELVEN SIN CAMBIO.          *
016500*--------------------------------------------------------------*
016600 100-EVALUA-POSICION SECTION.
016700     PERFORM 110-PRUEBA-LIQUIDABLE
016800     IF WKS-LIQ-88-ES-LIQUIDABLE
016900        PERFORM 120-PRUEBA-INSOLVENCIA
017000        PERFORM 130-DEUDA-A-PAGAR
017100        PERFORM 140-COLATERAL-EMBARGADO
017200        PERFORM 150-BONO-LIQUIDADOR
017300        PERFORM 160-DEUDA-INCOBRABLE
017400        PERFORM 170-REMANENTES
017500        PERFORM 180-GANANCIA-LIQUIDADOR
017600        PERFORM 190-ACUMULA-TOTALES
017700        MOVE 'Y'                     TO LK-LIQ-LIQUIDABLE-FLAG
017800        MOVE WKS-LIQ-COLATERAL-REM   TO LK-LIQ-COLATERAL-REM-ENT
017900        MOVE WKS-LIQ-DEUDA-REM       TO LK-LIQ-DEUDA-REM-ENT
018000        MOVE WKS-LIQ-INCOBRABLE      TO LK-LIQ-DEUDA-INCOBRABLE-ENT
018100        MOVE WKS-LIQ-RETORNADO       TO LK-LIQ-COLATERAL-RETORN-ENT
018200        MOVE WKS-LIQ-DEUDA-A-PAGAR   TO LK-LIQ-DEUDA-PAGADA-ENT
018300        MOVE WKS-LIQ-GANANCIA        TO LK-LIQ-GANANCIA-ENT
018400     ELSE
018500        MOVE 'N'                       TO LK-LIQ-LIQUIDABLE-FLAG
018600        MOVE LK-LIQ-COLATERAL-ENTERO    TO LK-LIQ-COLATERAL-REM-ENT
018700        MOVE LK-LIQ-DEUDA-ENTERA        TO LK-LIQ-DEUDA-REM-ENT
018800        MOVE ZERO                       TO LK-LIQ-DEUDA-INCOBRABLE-ENT
018900        MOVE ZERO                       TO LK-LIQ-COLATERAL-RETORN-ENT
019000        MOVE ZERO                       TO LK-LIQ-DEUDA-PAGADA-ENT
019100        MOVE ZERO                       TO LK-LIQ-GANANCIA-ENT
019200     END-IF.
019300 100-EVALUA-POSICION-E. EXIT.
019400
019500*--------------------------------------------------------------*
019600*  L1 - PRUEBA DE LIQUIDABILIDAD Y FACTOR DE SALUD              *
019700*--------------------------------------------------------------*
019800 110-PRUEBA-LIQUIDABLE SECTION.
019900     COMPUTE WKS-LIQ-VALOR-COLATERAL =
020000        (LK-LIQ-COLATERAL-ENTERO * LK-LIQ-PRECIO-ENTERO) / CT-NAD
020100     COMPUTE WKS-LIQ-LIMITE-PRESTAMO =
020200        (WKS-LIQ-VALOR-COLATERAL * LK-LIQ-CF-LIQUIDACION-BPS)
020300        / CT-BPS-DENOM
020400     IF WKS-LIQ-VALOR-COLATERAL = ZERO
020500        IF LK-LIQ-DEUDA-ENTERA > ZERO
020600           MOVE 'Y' TO WKS-LIQ-LIQUIDABLE-FLAG
020700        ELSE
020800           MOVE 'N' TO WKS-LIQ-LIQUIDABLE-FLAG
020900        END-IF
021000     ELSE
021100        IF LK-LIQ-DEUDA-ENTERA NOT < WKS-LIQ-LIMITE-PRESTAMO
021200           MOVE 'Y' TO WKS-LIQ-LIQUIDABLE-FLAG
021300        ELSE
021400           MOVE 'N' TO WKS-LIQ-LIQUIDABLE-FLAG
021500        END-IF
021600     END-IF
021700     IF NOT WKS-LIQ-88-ES-LIQUIDABLE
021800        IF LK-LIQ-DEUDA-ENTERA = ZERO
021900           MOVE CT-SALUD-CENTINELA TO LK-LIQ-SALUD-FACTOR
022000        ELSE
022100           COMPUTE LK-LIQ-SALUD-FACTOR =
022200              (WKS-LIQ-LIMITE-PRESTAMO * 100) / LK-LIQ-DEUDA-ENTERA
022300        END-IF
022400     END-IF.
022500 110-PRUEBA-LIQUIDABLE-E. EXIT.
022600
022700*--------------------------------------------------------------*
022800*  L2 - PRUEBA DE INSOLVENCIA                                   *
022900*--------------------------------------------------------------*
023000 120-PRUEBA-INSOLVENCIA SECTION.
023100     IF LK-LIQ-DEUDA-ENTERA > WKS-LIQ-VALOR-COLATERAL
023200        MOVE 'Y' TO WKS-LIQ-INSOLVENTE-FLAG
023300     ELSE
023400        MOVE 'N' TO WKS-LIQ-INSOLVENTE-FLAG
023500     END-IF.
023600 120-PRUEBA-INSOLVENCIA-E. EXIT.
023700
023800*--------------------------------------------------------------*
023900*  L3 - DEUDA A PAGAR (TOTAL SI INSOLVENTE; SI NO, EL MENOR     *
024000*  ENTRE LA DEUDA Y EL CLOSE FACTOR EFECTIVO DE LA DEUDA)       *
024100*--------------------------------------------------------------*
024200 130-DEUDA-A-PAGAR SECTION.
024300     IF WKS-LIQ-88-ES-INSOLVENTE
024400        MOVE LK-LIQ-DEUDA-ENTERA TO WKS-LIQ-DEUDA-A-PAGAR
024500     ELSE
024600        IF LK-LIQ-88-PARCIAL
024700           MOVE LK-LIQ-CLOSE-FACTOR-BPS TO WKS-LIQ-CIERRE-EFECTIVO
024800        ELSE
024900           MOVE CT-BPS-DENOM            TO WKS-LIQ-CIERRE-EFECTIVO
025000        END-IF
025100        COMPUTE WKS-LIQ-MONTO-PARCIAL =
025200           (LK-LIQ-DEUDA-ENTERA * WKS-LIQ-CIERRE-EFECTIVO)
025300           / CT-BPS-DENOM
025400        IF LK-LIQ-DEUDA-ENTERA NOT > WKS-LIQ-MONTO-PARCIAL
025500           MOVE LK-LIQ-DEUDA-ENTERA   TO WKS-LIQ-DEUDA-A-PAGAR
025600        ELSE
025700           MOVE WKS-LIQ-MONTO-PARCIAL TO WKS-LIQ-DEUDA-A-PAGAR
025800        END-IF
025900     END-IF.
026000 130-DEUDA-A-PAGAR-E. EXIT.
026100
026200*--------------------------------------------------------------*
026300*  L4 - COLATERAL EMBARGADO                                     *
026400*--------------------------------------------------------------*
026500 140-COLATERAL-EMBARGADO SECTION.
026600     COMPUTE WKS-LIQ-EMBARGO-CANDIDATO =
026700        (WKS-LIQ-DEUDA-A-PAGAR * CT-NAD) / LK-LIQ-PRECIO-ENTERO
026800     IF LK-LIQ-COLATERAL-ENTERO NOT > WKS-LIQ-EMBARGO-CANDIDATO
026900        MOVE LK-LIQ-COLATERAL-ENTERO    TO WKS-LIQ-SEIZED
027000     ELSE
027100        MOVE WKS-LIQ-EMBARGO-CANDIDATO  TO WKS-LIQ-SEIZED
027200     END-IF.
027300 140-COLATERAL-EMBARGADO-E. EXIT.
027400
027500*--------------------------------------------------------------*
027600*  L5 - BONO DEL LIQUIDADOR Y COLATERAL QUE VUELVE A RESERVAS   *
027700*--------------------------------------------------------------*
027800 150-BONO-LIQUIDADOR SECTION.
027900     COMPUTE WKS-LIQ-BONO =
028000        (WKS-LIQ-SEIZED * LK-LIQ-INCENTIVO-BPS) / CT-BPS-DENOM
028100     COMPUTE WKS-LIQ-RETORNADO = WKS-LIQ-SEIZED - WKS-LIQ-BONO
028200     IF WKS-LIQ-RETORNADO < ZERO
028300        MOVE ZERO TO WKS-LIQ-RETORNADO
028400     END-IF.
028500 150-BONO-LIQUIDADOR-E. EXIT.
028600
028700*--------------------------------------------------------------*
028800*  L6 - DEUDA INCOBRABLE (SOLO CUANDO INSOLVENTE)               *
028900*--------------------------------------------------------------*
029000 160-DEUDA-INCOBRABLE SECTION.
029100     IF WKS-LIQ-88-ES-INSOLVENTE
029200        COMPUTE WKS-LIQ-INCOBRABLE =
029300           LK-LIQ-DEUDA-ENTERA - WKS-LIQ-VALOR-COLATERAL
029400        IF WKS-LIQ-INCOBRABLE < ZERO
029500           MOVE ZERO TO WKS-LIQ-INCOBRABLE
029600        END-IF
029700     ELSE
029800        MOVE ZERO TO WKS-LIQ-INCOBRABLE
029900     END-IF.
030000 160-DEUDA-INCOBRABLE-E. EXIT.
030100
030200*--------------------------------------------------------------*
030300*  L7 - REMANENTES DE COLATERAL Y DEUDA DE LA POSICION          *
030400*--------------------------------------------------------------*
030500 170-REMANENTES SECTION.
030600     COMPUTE WKS-LIQ-COLATERAL-REM =
030700        LK-LIQ-COLATERAL-ENTERO - WKS-LIQ-SEIZED
030800     COMPUTE WKS-LIQ-DEUDA-REM =
030900        LK-LIQ-DEUDA-ENTERA - WKS-LIQ-DEUDA-A-PAGAR.
031000 170-REMANENTES-E. EXIT.
031100
031200*--------------------------------------------------------------*
031300*  L8 - GANANCIA DEL LIQUIDADOR (SOLO INFORMATIVA)              *
031400*--------------------------------------------------------------*
031500 180-GANANCIA-LIQUIDADOR SECTION.
031600     COMPUTE WKS-LIQ-GANANCIA =
031700        ((WKS-LIQ-BONO * LK-LIQ-PRECIO-ENTERO) / CT-NAD)
031800        - WKS-LIQ-DEUDA-A-PAGAR.
031900 180-GANANCIA-LIQUIDADOR-E. EXIT.
032000
032100*--------------------------------------------------------------*
032200*  L9 - ACUMULA LOS TOTALES DE LA CORRIDA EN CURSO              *
032300*--------------------------------------------------------------*
032400 190-ACUMULA-TOTALES SECTION.
032500     ADD 1                    TO WKS-LIQ-TOT-LIQUIDACIONES
032600     ADD WKS-LIQ-INCOBRABLE   TO WKS-LIQ-TOT-DEUDA-INCOBRABLE
032700     ADD WKS-LIQ-DEUDA-A-PAGAR TO WKS-LIQ-TOT-DEUDA-PAGADA
032800     ADD WKS-LIQ-SEIZED       TO WKS-LIQ-TOT-COLATERAL-EMB.
032900 190-ACUMULA-TOTALES-E. EXIT.
033000
033100*--------------------------------------------------------------*
033200*  REPORTA LOS TOTALES ACUMULADOS AL LLAMADOR (FUNCION 'T')     *
033300*--------------------------------------------------------------*
033400 200-REPORTA-TOTALES SECTION.
033500     MOVE WKS-LIQ-TOT-LIQUIDACIONES
033600                            TO LK-LIQ-TOTAL-LIQUIDACIONES
033700     MOVE WKS-LIQ-TOT-DEUDA-INCOBRABLE
033800                            TO LK-LIQ-TOT-DEUDA-INCOB-ENT
033900     MOVE WKS-LIQ-TOT-DEUDA-PAGADA
034000                            TO LK-LIQ-TOT-DEUDA-PAGADA-ENT
034100     MOVE WKS-LIQ-TOT-COLATERAL-EMB
034200                            TO LK-LIQ-TOT-COLATERAL-EMB-ENT.
034300 200-REPORTA-TOTALES-E. EXIT.
