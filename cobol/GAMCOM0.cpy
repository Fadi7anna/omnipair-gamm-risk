000100******************************************************************
000200*                C O N S T A N T E S   G A M M                  *
000300*----------------------------------------------------------------
000400* COPY      : GAMCOM0                                            *
000500* PROGRAMADOR: ERICK RAMIREZ (PEDR)                              *
000600* APLICACION : OMNIPAIR GAMM - ANALISIS DE RIESGO                *
000700* DESCRIPCION: CONSTANTES COMUNES DEL MOTOR DE SIMULACION DE     *
000800*            : POZOS GAMM (PRESTAMO/AMM) Y TABLA DE LAS CINCO    *
000900*            : CONFIGURACIONES CANONICAS DE PRUEBA.              *
001000* USADO POR  : GAMRUN01, GAMCFC1, GAMLIQ1                        *
001100******************************************************************
001200*--------------------------------------------------------------*
001300*  ESCALA DE PUNTO FIJO (NAD) Y DENOMINADOR DE PUNTOS BASICOS   *
001400*--------------------------------------------------------------*
001500 01  WKS-CONSTANTES-GAMM.
001600     05  CT-NAD                    PIC S9(18) COMP
001700                                    VALUE 1000000000.
001800     05  CT-BPS-DENOM              PIC S9(09) COMP
001900                                    VALUE 10000.
002000     05  CT-MAX-CF-BPS             PIC S9(09) COMP
002100                                    VALUE 8500.
002200     05  CT-LTV-BUFFER-BPS         PIC S9(09) COMP
002300                                    VALUE 500.
002400     05  CT-CLOSE-FACTOR-BPS       PIC S9(09) COMP
002500                                    VALUE 5000.
002600     05  CT-LIQ-INCENTIVO-BPS      PIC S9(09) COMP
002700                                    VALUE 300.
002800     05  CT-CF-PISO-BPS            PIC S9(09) COMP
002900                                    VALUE 100.
003000     05  CT-MIN-VIDA-MEDIA         PIC S9(09) COMP
003100                                    VALUE 1.
003200     05  CT-MAX-VIDA-MEDIA         PIC S9(09) COMP
003300                                    VALUE 86400.
003400     05  CT-CF-FIJA-DEFECTO-BPS    PIC S9(09) COMP
003500                                    VALUE 7500.
003600     05  CT-SALUD-CENTINELA        PIC S9(05) COMP
003700                                    VALUE 999.
003800*--------------------------------------------------------------*
003900*  CONSTANTE LN(2) PARA EL FACTOR DE DECAIMIENTO DE LA EMA,     *
004000*  EXPRESADA CON 9 DECIMALES IMPLICITOS (ESCALA NAD)            *
004100*--------------------------------------------------------------*
004200     05  CT-LN2-NAD                PIC S9(18) COMP
004300                                    VALUE 693147180.
004400*--------------------------------------------------------------*
004500*  TABLA LITERAL DE LAS CINCO CONFIGURACIONES CANONICAS,        *
004600*  CARGADA EN LA MISMA FORMA QUE TABLA-DIAS/F DEL PROGRAMA      *
004700*  ORIGINAL DE MORAS (FILLER LITERAL REDEFINIDO EN OCCURS)      *
004800*--------------------------------------------------------------*
004900 01  WKS-CONFIGS-CANONICAS-LIT.
005000     05  FILLER  PIC X(44)
005100         VALUE 'TRADITIONAL LENDING      NNNNY05000030000060'.
005200     05  FILLER  PIC X(44)
005300         VALUE 'ONLY EMA                 YNNNY05000030000060'.
005400     05  FILLER  PIC X(44)
005500         VALUE 'ONLY DYNAMIC CF          NYNNY05000030000060'.
005600     05  FILLER  PIC X(44)
005700         VALUE 'EMA + DYNAMIC CF         YYNNY05000030000060'.
005800     05  FILLER  PIC X(44)
005900         VALUE 'FULL OMNIPAIR GAMM       YYYYY05000030000060'.
006000 01  TABLA-CONFIGS-CANONICAS REDEFINES WKS-CONFIGS-CANONICAS-LIT.
006100     05  CAN-CONFIG OCCURS 5 TIMES INDEXED BY CANX.
006200         10  CAN-NOMBRE            PIC X(25).
006300         10  CAN-EMA-FLAG          PIC X(01).
006400         10  CAN-DYN-CF-FLAG       PIC X(01).
006500         10  CAN-PESS-CAP-FLAG     PIC X(01).
006600         10  CAN-LTV-BUF-FLAG      PIC X(01).
006700         10  CAN-PARTIAL-LIQ-FLAG  PIC X(01).
006800         10  CAN-CLOSE-FACTOR-BPS  PIC 9(05).
006900         10  CAN-LIQ-INCENT-BPS    PIC 9(04).
007000         10  CAN-HALF-LIFE         PIC 9(05).
