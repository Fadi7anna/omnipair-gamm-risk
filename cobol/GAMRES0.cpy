000100******************************************************************
000200*              R E S U L T A D O   D E   C O R R I D A           *
000300*----------------------------------------------------------------
000400* COPY       : GAMRES0                                           *
000500* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000600* DESCRIPCION : REGISTRO DE RESULTADO DE UNA CORRIDA (ESCENARIO  *
000700*             : X CONFIGURACION). ES ESCRITO POR GAMRUN01 AL     *
000800*             : ARCHIVO RESULTS Y LEIDO POR GAMSUM01 PARA EL     *
000900*             : INFORME CRUZADO DE CONFIGURACIONES.              *
001000* USADO POR   : GAMRUN01 (SALIDA), GAMSUM01 (ENTRADA)            *
001100******************************************************************
001200 01  REG-RESULTADO.
001300     05  RS-ESCENARIO              PIC X(25).
001400     05  RS-CONFIGURACION          PIC X(25).
001500     05  RS-TOTAL-POSICIONES       PIC 9(04).
001600     05  RS-LIQUIDACIONES          PIC 9(06).
001700     05  RS-TOTAL-PRESTADO         PIC S9(09)V9(09).
001800     05  RS-TOTAL-DEUDA-INCOBRABLE PIC S9(09)V9(09).
001900     05  RS-TASA-INCOBRABLE-BPS    PIC 9(06).
002000     05  RS-SALUD-FINAL            PIC S9(05).
002100     05  RS-RETORNO-LP-PCT         PIC S9(03)V9(04).
002200     05  FILLER                    PIC X(08).
002300*--------------------------------------------------------------*
002400*  VISTA ENTERA DE LOS CAMPOS MONETARIOS, PARA EL CALCULO DE LA *
002500*  TASA DE DEUDA INCOBRABLE (REGLA P5)                          *
002600*--------------------------------------------------------------*
002700 01  REG-RESULTADO-R REDEFINES REG-RESULTADO.
002800     05  FILLER                    PIC X(60).
002900     05  RS-TOTAL-PRESTADO-ENTERO  PIC S9(18).
003000     05  RS-DEUDA-INCOB-ENTERA     PIC S9(18).
003100     05  FILLER                    PIC X(11).
003200     05  RS-RETORNO-LP-PCT-ENT     PIC S9(07).
003300     05  FILLER                    PIC X(08).
