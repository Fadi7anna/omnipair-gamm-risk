000100******************************************************************
000200* FECHA       : 11/09/1990                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : OMNIPAIR GAMM - ANALISIS DE RIESGO                *
000500* PROGRAMA    : GAMRUN01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRE UN ESCENARIO DE CRISIS CONTRA LAS CINCO    *
000800*             : CONFIGURACIONES CANONICAS DEL POZO GAMM, PASO A  *
000900*             : PASO SOBRE EL ARCHIVO DE PRECIOS, Y ESCRIBE UN   *
001000*             : REGISTRO DE RESULTADO POR CONFIGURACION AL       *
001100*             : ARCHIVO RESULTS Y UN BLOQUE DE INFORME POR       *
001200*             : ESCENARIO AL ARCHIVO REPORT.                     *
001300* ARCHIVOS    : CONFIG=E, PRICEFL=E, BORROWER=E, RESULTS=S,      *
001400*             : REPORTFL=S (IMPRESO)                              *
001500* PROGRAMA(S) : GAMEMA1, GAMCFC1, GAMLIQ1, RUTINA DEBD1R00        *
001600* INSTALADO   : 11/09/1990                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    GAMRUN01.
002000 AUTHOR.                        ERICK RAMIREZ.
002100 INSTALLATION.                  TARJETA CREDITO/INSTITUCIONAL.
002200 DATE-WRITTEN.                  11/09/1990.
002300 DATE-COMPILED.                 11/09/1990.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                  B I T A C O R A   D E   C A M B I O S        *
002700*----------------------------------------------------------------
002800* FECHA     PROGRAMADOR  TICKET     DESCRIPCION                 *
002900*----------------------------------------------------------------
003000* 11/09/1990 PEDR        N/A        VERSION ORIGINAL, CORRIDA DE  *
003100*                                   UNA SOLA CONFIGURACION FIJA. *
003200* 02/02/1992 JMFR        SR-0281    SE AGREGA LA TABLA DE CINCO  *
003300*                                   CONFIGURACIONES Y EL BARRIDO *
003400*                                   VARYING SOBRE TODAS ELLAS.   *
003500* 14/11/1994 EEDR        SR-0398    SE LLAMA A GAMCFC1 PARA EL   *
003600*                                   COLCHON LTV Y EL MAXIMO      *
003700*                                   PRESTAMO EN LUGAR DE UN CF   *
003800*                                   FIJO CODIFICADO EN EL FUENTE.*
003900* 19/05/1996 PEDR        SR-0455    SE LLAMA A GAMLIQ1 PARA LA   *
004000*                                   LIQUIDACION EN VEZ DE LA     *
004100*                                   REGLA SIMPLE DE LTV ANTERIOR.*
004200* 21/01/1999 JMFR        Y2K-0112   REVISION Y2K: LA MARCA DE    *
004300*                                   TIEMPO DE LOS PRECIOS ES     *
004400*                                   EPOCA UNIX DE 10 DIGITOS, NO *
004500*                                   HAY IMPACTO DE SIGLO.        *
004600* 08/06/2001 EEDR        SR-0512    SE AGREGA LA EMA DE PRECIO   *
004700*                                   (GAMEMA1) COMO ORACULO DE    *
004800*                                   PRECIO DE PRESTAMO.          *
004900* 30/09/2005 JMFR        SR-0601    SE AGREGA EL BLOQUE DE       *
005000*                                   INFORME POR ESCENARIO,       *
005100*                                   ORDENADO POR DEUDA           *
005200*                                   INCOBRABLE DESCENDENTE.      *
005300* 17/03/2008 PEDR        SR-0669    SE AGREGA EL RETORNO DE LP   *
005400*                                   AL REGISTRO DE RESULTADO.    *
005410* 09/06/2024 CAMJ        RQ-2024-118 SI EL ARCHIVO CONFIG LLEGA  *
005420*                                   VACIO SE SIEMBRA LA TABLA    *
005430*                                   CANONICA DE GAMCOM0 PARA QUE *
005440*                                   EL LOTE NO QUEDE SIN CORRER. *
005450* 02/07/2024 CAMJ        RQ-2024-121 LA BANDERA DE CF FIJO SE    *
005460*                                   DERIVABA DE SI HABIA BPS     *
005470*                                   CARGADOS, NO DE LA BANDERA   *
005480*                                   DYN-CF-FLAG; LAS CONFIGS     *
005490*                                   CANONICAS 3/4/5 NUNCA USABAN *
005491*                                   EL CF DINAMICO. SE CORRIGE EN *
005492*                                   080 Y 212 PARA LEER LA        *
005493*                                   BANDERA DYN-CF-FLAG.          *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CONFIG   ASSIGN TO CONFIG
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-CONFIG  FSE-CONFIG.
006500     SELECT PRICEFL  ASSIGN TO PRICEFL
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-PRICEFL FSE-PRICEFL.
006800     SELECT BORROWER ASSIGN TO BORROWER
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-BORROWER FSE-BORROWER.
007100     SELECT RESULTS  ASSIGN TO RESULTS
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-RESULTS FSE-RESULTS.
007400     SELECT REPORTFL ASSIGN TO REPORTFL
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-REPORTFL FSE-REPORTFL.
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008100******************************************************************
008200*   CONFIGURACIONES CANONICAS A PROBAR CONTRA EL ESCENARIO
008300 FD  CONFIG.
008400     COPY GAMCFG0.
008500*   SERIE DE PRECIOS DE LA CRISIS (UN PASO POR REGISTRO)
008600 FD  PRICEFL.
008700     COPY GAMPRC0.
008800*   CARTERA INICIAL DE PRESTATARIOS DE TODOS LOS ESCENARIOS
008900 FD  BORROWER.
009000     COPY GAMBRW0.
009100*   RESULTADO DE CADA CORRIDA ESCENARIO X CONFIGURACION
009200 FD  RESULTS.
009300     COPY GAMRES0.
009400*   INFORME IMPRESO POR ESCENARIO
009500 FD  REPORTFL.
009600     COPY GAMRPT0.
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*  CONSTANTES DEL POZO (NAD, PUNTOS BASE, CENTINELA DE SALUD)    *
010000******************************************************************
010100 COPY GAMCOM0.
010200******************************************************************
010300*  TABLA DE TRABAJO DE LAS POSICIONES ABIERTAS                   *
010400******************************************************************
010500 COPY GAMPOS0.
010600******************************************************************
010700*             V A R I A B L E S   D E   F I L E   S T A T U S    *
010800******************************************************************
010900 01  FS-CONFIG                  PIC 9(02) VALUE ZEROES.
011000 01  FSE-CONFIG.
011100     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.
011200     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.
011300     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.
011400 01  FS-PRICEFL                 PIC 9(02) VALUE ZEROES.
011500 01  FSE-PRICEFL.
011600     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.
011700     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.
011800     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.
011900 01  FS-BORROWER                PIC 9(02) VALUE ZEROES.
012000 01  FSE-BORROWER.
012100     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.
012200     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.
012300     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.
012400 01  FS-RESULTS                 PIC 9(02) VALUE ZEROES.
012500 01  FSE-RESULTS.
012600     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.
012700     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.
012800     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.
012900 01  FS-REPORTFL                PIC 9(02) VALUE ZEROES.
013000 01  FSE-REPORTFL.
013100     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.
013200     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.
013300     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.
013400 01  PROGRAMA                   PIC X(08) VALUE SPACES.
013500 01  ARCHIVO                    PIC X(08) VALUE SPACES.
013600 01  ACCION                     PIC X(10) VALUE SPACES.
013700 01  LLAVE                      PIC X(25) VALUE SPACES.
013800******************************************************************
013900*           T A R J E T A   D E   C O N T R O L  (SYSIN)        *
014000******************************************************************
014100 01  WKS-TARJETA-CONTROL.
014200     05  TC-ESCENARIO           PIC X(25).
014300     05  TC-TVL-INICIAL         PIC S9(09)V9(09).
014400 01  WKS-TARJETA-CONTROL-R REDEFINES WKS-TARJETA-CONTROL.
014500     05  FILLER                 PIC X(25).
014600     05  TC-TVL-ENTERA          PIC S9(18).
014700******************************************************************
014800*       T A B L A   D E   C O N F I G U R A C I O N E S          *
014900******************************************************************
015000 01  WKS-TABLA-CONFIGS.
015100     05  WKS-CONFIG OCCURS 10 TIMES INDEXED BY CFGX.
015200         10  WCF-NOMBRE          PIC X(25).
015300         10  WCF-EMA-FLAG        PIC X(01).
015400             88  WCF-88-USA-EMA            VALUE 'Y'.
015500         10  WCF-VIDA-MEDIA      PIC 9(05).
015600         10  WCF-DYN-CF-FLAG     PIC X(01).
015700             88  WCF-88-CF-DINAMICA        VALUE 'Y'.
015800         10  WCF-CF-FIJA-BPS     PIC 9(04).
015900         10  WCF-PESS-CAP-FLAG   PIC X(01).
016000             88  WCF-88-TOPE-PESIMISTA     VALUE 'Y'.
016100         10  WCF-LTV-BUF-FLAG    PIC X(01).
016200             88  WCF-88-COLCHON-LTV        VALUE 'Y'.
016300         10  WCF-CLOSE-FACTOR-BPS PIC 9(05).
016400         10  WCF-LIQ-INCENT-BPS  PIC 9(04).
016500         10  WCF-PARTIAL-LIQ-FLAG PIC X(01).
016600             88  WCF-88-LIQ-PARCIAL        VALUE 'Y'.
016700 01  WKS-TOTAL-CONFIGS          PIC S9(04) COMP VALUE ZERO.
016800 01  WKS-FIN-CONFIG-FLAG        PIC X(01) VALUE 'N'.
016900     88  WKS-FIN-CONFIG                  VALUE 'Y'.
017000******************************************************************
017100*    T A B L A   D E   P R E S T A T A R I O S   I N I C I A L E S *
017200******************************************************************
017300 01  WKS-TABLA-PRESTATARIOS.
017400     05  WKS-PRESTATARIO OCCURS 500 TIMES INDEXED BY PRX.
017500         10  WPR-COLATERAL        PIC S9(09)V9(09).
017600         10  WPR-LTV-OBJETIVO-BPS PIC 9(04).
017700 01  WKS-TABLA-PRESTATARIOS-R REDEFINES WKS-TABLA-PRESTATARIOS.
017800     05  WKS-PRESTATARIO-R OCCURS 500 TIMES INDEXED BY PRRX.
017900         10  WPR-COLATERAL-ENTERO PIC S9(18).
018000         10  FILLER               PIC X(04).
018100 01  WKS-TOTAL-PRESTATARIOS      PIC S9(04) COMP VALUE ZERO.
018200 01  WKS-FIN-BORROWER-FLAG       PIC X(01) VALUE 'N'.
018300     88  WKS-FIN-BORROWER                  VALUE 'Y'.
018400******************************************************************
018500*          E S T A D O   D E L   P O Z O   E N   C U R S O       *
018600******************************************************************
018700 01  WKS-POOL-DINERO.
018800     05  WKS-POOL-RESERVA-BASE     PIC S9(09)V9(09) VALUE ZERO.
018900     05  WKS-POOL-RESERVA-QUOTE    PIC S9(09)V9(09) VALUE ZERO.
019000     05  WKS-POOL-TOTAL-DEUDA      PIC S9(09)V9(09) VALUE ZERO.
019100     05  WKS-POOL-TOTAL-COLATERAL  PIC S9(09)V9(09) VALUE ZERO.
019200     05  WKS-POOL-VALOR-COLATERAL  PIC S9(09)V9(09) VALUE ZERO.
019300     05  WKS-SPOT-ACTUAL           PIC S9(09)V9(09) VALUE ZERO.
019400     05  WKS-PRECIO-LENDING        PIC S9(09)V9(09) VALUE ZERO.
019500*--------------------------------------------------------------*
019600*  VISTA ENTERA DEL DINERO DEL POZO, PARA LA ARITMETICA DE      *
019700*  LAS REGLAS P0-P5 (TODA DIVISION TRUNCA EN ENTEROS)           *
019800*--------------------------------------------------------------*
019900 01  WKS-POOL-DINERO-R REDEFINES WKS-POOL-DINERO.
020000     05  WKS-POOL-RESERVA-BASE-ENT    PIC S9(18).
020100     05  WKS-POOL-RESERVA-QUOTE-ENT   PIC S9(18).
020200     05  WKS-POOL-TOTAL-DEUDA-ENT     PIC S9(18).
020300     05  WKS-POOL-TOTAL-COLATERAL-ENT PIC S9(18).
020400     05  WKS-POOL-VALOR-COLATERAL-ENT PIC S9(18).
020500     05  WKS-SPOT-ACTUAL-ENT          PIC S9(18).
020600     05  WKS-PRECIO-LENDING-ENT       PIC S9(18).
020700 01  WKS-POOL-CONTADORES.
020800     05  WKS-POOL-SALUD-ACTUAL   PIC S9(05) COMP VALUE ZERO.
020900     05  WKS-TIEMPO-ACTUAL       PIC 9(10)  COMP VALUE ZERO.
021300     05  WKS-POOL-SEIZED-TEMP    PIC S9(18) COMP VALUE ZERO.
021400******************************************************************
021500*      A C U M U L A D O R E S   D E L   B L O Q U E   D E       *
021600*      I N F O R M E   P O R   E S C E N A R I O                 *
021700******************************************************************
021800 01  WKS-TABLA-RESULTADOS.
021900     05  WKS-RESULTADO-CFG OCCURS 10 TIMES INDEXED BY RESX.
022000         10  WRE-NOMBRE-CONFIG    PIC X(26).
022100         10  WRE-DEUDA-INCOBRABLE PIC S9(09)V9(09).
022200         10  WRE-TASA-PCT         PIC 9(04)V9(02).
022300         10  WRE-SALUD-PCT        PIC S9(05).
022400         10  WRE-RETORNO-LP-PCT   PIC S9(03)V9(02).
022500         10  WRE-LIQUIDACIONES    PIC 9(06).
022600*--------------------------------------------------------------*
022700*  VISTA ENTERA DE LA TASA Y EL RETORNO, PARA ACUMULAR          *
022800*--------------------------------------------------------------*
022900 01  WKS-TABLA-RESULTADOS-R REDEFINES WKS-TABLA-RESULTADOS.
023000     05  WKS-RESULTADO-CFG-R OCCURS 10 TIMES INDEXED BY RESRX.
023100         10  FILLER                PIC X(26).
023200         10  FILLER                PIC X(18).
023300         10  WRE-TASA-BPS          PIC 9(06).
023400         10  FILLER                PIC X(05).
023500         10  WRE-RETORNO-LP-ENT    PIC S9(05).
023600         10  FILLER                PIC X(06).
023700 01  WKS-TOTAL-RESULTADOS        PIC S9(04) COMP VALUE ZERO.
023800 01  WKS-IX                      PIC S9(04) COMP VALUE ZERO.
023900 01  WKS-JX                      PIC S9(04) COMP VALUE ZERO.
024000 01  WKS-HUBO-CAMBIO-FLAG        PIC X(01) VALUE 'N'.
024100     88  WKS-HUBO-CAMBIO                   VALUE 'Y'.
024200 01  WKS-TEMP-RESULTADO          PIC X(66).
024300******************************************************************
024400*        A C U M U L A D O R E S   D E   L A   C O R R I D A     *
024500******************************************************************
024600 01  WKS-RUN-DINERO.
024700     05  WKS-RUN-VALOR-FINAL       PIC S9(09)V9(09) VALUE ZERO.
024800     05  WKS-RUN-VALOR-BASE        PIC S9(09)V9(09) VALUE ZERO.
024900     05  WKS-RUN-TOTAL-BAD-DEBT    PIC S9(09)V9(09) VALUE ZERO.
025000     05  WKS-RUN-TOTAL-BORROWED    PIC S9(09)V9(09) VALUE ZERO.
025100 01  WKS-RUN-DINERO-R REDEFINES WKS-RUN-DINERO.
025200     05  WKS-RUN-VALOR-FINAL-ENT    PIC S9(18).
025300     05  WKS-RUN-VALOR-BASE-ENT     PIC S9(18).
025400     05  WKS-RUN-TOTAL-BAD-DEBT-ENT PIC S9(18).
025500     05  WKS-RUN-TOTAL-BORROWED-ENT PIC S9(18).
025600 01  WKS-RUN-LP-RET-ENT          PIC S9(07) COMP VALUE ZERO.
025700 01  WKS-RUN-RETORNO-NUM         PIC S9(18) COMP VALUE ZERO.
025800 01  WKS-RUN-TOTAL-LIQUIDACIONES PIC 9(06)  COMP VALUE ZERO.
025900 01  WKS-RUN-TASA-INCOBRABLE-BPS PIC 9(06)  COMP VALUE ZERO.
026000 01  WKS-FIN-PRECIO-FLAG         PIC X(01) VALUE 'N'.
026100     88  WKS-FIN-PRECIO                    VALUE 'Y'.
026200******************************************************************
026300*         G R A N   T O T A L   D E   L A   C O R R I D A        *
026400******************************************************************
026500 01  WKS-GRAN-TOTAL-LIQUIDACIONES PIC 9(06)  COMP VALUE ZERO.
026600 01  WKS-GRAN-TOTAL-INCOBRABLE    PIC S9(09)V9(09) VALUE ZERO.
026700 01  WKS-GRAN-TOTAL-INCOBRABLE-R REDEFINES
026800                                 WKS-GRAN-TOTAL-INCOBRABLE.
026900     05  WKS-GRAN-TOTAL-INCOB-ENT PIC S9(18).
027000******************************************************************
027100*          A R E A S   D E   T R A B A J O   D I V E R S A S     *
027200******************************************************************
027300 01  WKS-MASCARA                 PIC ZZZ,ZZZ,ZZ9.
027400 01  WKS-MONTO-EDIT               PIC -(13)9.9(09).
027500******************************************************************
027600******************************************************************
027700*  PARAMETROS DE GAMEMA1 (MOTOR EMA), MIRROR DEL SUBPROGRAMA     *
027800*  (NO HAY COPY COMPARTIDO; CADA LLAMADOR REPLICA EL GRUPO DE    *
027900*  LINKAGE DEL SUBPROGRAMA CAMPO POR CAMPO, AL USO DE LA CASA)   *
028000******************************************************************
028100 01  WKS-EMA-PARAMETROS.
028200     05  WKS-EMA-FUNCION        PIC X(01).
028300     05  WKS-EMA-USA-EMA-FLAG   PIC X(01).
028400     05  WKS-EMA-SPOT           PIC S9(09)V9(09).
028500     05  WKS-EMA-TIMESTAMP      PIC 9(10).
028600     05  WKS-EMA-VIDA-MEDIA     PIC 9(05).
028700     05  WKS-EMA-PRECIO-EMA     PIC S9(09)V9(09).
028800     05  WKS-EMA-PRECIO-LENDING PIC S9(09)V9(09).
028900*--------------------------------------------------------------*
029000*  VISTA ENTERA DE LOS CAMPOS MONETARIOS DE GAMEMA1             *
029100*--------------------------------------------------------------*
029200 01  WKS-EMA-PARAMETROS-R REDEFINES WKS-EMA-PARAMETROS.
029300     05  FILLER                 PIC X(02).
029400     05  WKS-EMA-SPOT-ENTERO    PIC S9(18).
029500     05  FILLER                 PIC X(10).
029600     05  FILLER                 PIC X(05).
029700     05  WKS-EMA-EMA-ENTERO     PIC S9(18).
029800     05  WKS-EMA-LENDING-ENTERO PIC S9(18).
029900******************************************************************
030000*  PARAMETROS DE GAMCFC1 (MOTOR CF), MIRROR DEL SUBPROGRAMA      *
030100******************************************************************
030200 01  WKS-CFC-PARAMETROS.
030300     05  WKS-CFC-COLATERAL      PIC S9(09)V9(09).
030400     05  WKS-CFC-PRECIO-EMA     PIC S9(09)V9(09).
030500     05  WKS-CFC-PRECIO-SPOT    PIC S9(09)V9(09).
030600     05  WKS-CFC-RESERVA-DEUDA  PIC S9(09)V9(09).
030700     05  WKS-CFC-CF-FIJA-FLAG   PIC X(01).
030800     05  WKS-CFC-CF-FIJA-BPS    PIC 9(04).
030900     05  WKS-CFC-CF-DINAMICA-FLAG PIC X(01).
031000     05  WKS-CFC-TOPE-PESIMISTA-FLAG PIC X(01).
031100     05  WKS-CFC-COLCHON-LTV-FLAG PIC X(01).
031200     05  WKS-CFC-PRESTAMO-MAXIMO  PIC S9(09)V9(09).
031300     05  WKS-CFC-CF-MAXIMO-BPS    PIC S9(05).
031400     05  WKS-CFC-CF-LIQUIDACION-BPS PIC S9(05).
031500*--------------------------------------------------------------*
031600*  VISTA ENTERA DE LOS CAMPOS MONETARIOS DE GAMCFC1             *
031700*--------------------------------------------------------------*
031800 01  WKS-CFC-PARAMETROS-R REDEFINES WKS-CFC-PARAMETROS.
031900     05  WKS-CFC-COLATERAL-ENTERO PIC S9(18).
032000     05  WKS-CFC-EMA-ENTERO       PIC S9(18).
032100     05  WKS-CFC-SPOT-ENTERO      PIC S9(18).
032200     05  WKS-CFC-RESERVA-ENTERA   PIC S9(18).
032300     05  FILLER                   PIC X(08).
032400     05  WKS-CFC-PRESTAMO-ENTERO  PIC S9(18).
032500     05  FILLER                   PIC X(10).
032600******************************************************************
032700*  PARAMETROS DE GAMLIQ1 (MOTOR LIQUIDACION), MIRROR DEL         *
032800*  SUBPROGRAMA                                                   *
032900******************************************************************
033000 01  WKS-LIQ-PARAMETROS.
033100     05  WKS-LIQ-FUNCION           PIC X(01).
033200     05  WKS-LIQ-PARCIAL-FLAG      PIC X(01).
033300     05  WKS-LIQ-COLATERAL         PIC S9(09)V9(09).
033400     05  WKS-LIQ-DEUDA             PIC S9(09)V9(09).
033500     05  WKS-LIQ-PRECIO            PIC S9(09)V9(09).
033600     05  WKS-LIQ-CF-LIQUIDACION-BPS PIC S9(05).
033700     05  WKS-LIQ-CLOSE-FACTOR-BPS  PIC 9(05).
033800     05  WKS-LIQ-INCENTIVO-BPS     PIC 9(04).
033900     05  WKS-LIQ-LIQUIDABLE-FLAG   PIC X(01).
034000     05  WKS-LIQ-SALUD-FACTOR      PIC S9(05).
034100     05  WKS-LIQ-COLATERAL-REMANENTE PIC S9(09)V9(09).
034200     05  WKS-LIQ-DEUDA-REMANENTE   PIC S9(09)V9(09).
034300     05  WKS-LIQ-DEUDA-INCOBRABLE  PIC S9(09)V9(09).
034400     05  WKS-LIQ-COLATERAL-RETORNADO PIC S9(09)V9(09).
034500     05  WKS-LIQ-DEUDA-PAGADA      PIC S9(09)V9(09).
034600     05  WKS-LIQ-GANANCIA-LIQUIDADOR PIC S9(09)V9(09).
034700     05  WKS-LIQ-TOTAL-LIQUIDACIONES PIC 9(06).
034800     05  WKS-LIQ-TOTAL-DEUDA-INCOBRABLE PIC S9(09)V9(09).
034900     05  WKS-LIQ-TOTAL-DEUDA-PAGADA PIC S9(09)V9(09).
035000     05  WKS-LIQ-TOTAL-COLATERAL-EMB PIC S9(09)V9(09).
035100*--------------------------------------------------------------*
035200*  VISTA ENTERA DE LOS CAMPOS MONETARIOS DE GAMLIQ1             *
035300*--------------------------------------------------------------*
035400 01  WKS-LIQ-PARAMETROS-R REDEFINES WKS-LIQ-PARAMETROS.
035500     05  FILLER                    PIC X(02).
035600     05  WKS-LIQ-COLATERAL-ENTERO  PIC S9(18).
035700     05  WKS-LIQ-DEUDA-ENTERA      PIC S9(18).
035800     05  WKS-LIQ-PRECIO-ENTERO     PIC S9(18).
035900     05  FILLER                    PIC X(20).
036000     05  WKS-LIQ-COLATERAL-REM-ENT PIC S9(18).
036100     05  WKS-LIQ-DEUDA-REM-ENT     PIC S9(18).
036200     05  WKS-LIQ-DEUDA-INCOB-ENT   PIC S9(18).
036300     05  WKS-LIQ-COLATERAL-RETORN-ENT PIC S9(18).
036400     05  WKS-LIQ-DEUDA-PAGADA-ENT  PIC S9(18).
036500     05  WKS-LIQ-GANANCIA-ENT      PIC S9(18).
036600     05  FILLER                    PIC X(06).
036700     05  WKS-LIQ-TOT-DEUDA-INCOB-ENT  PIC S9(18).
036800     05  WKS-LIQ-TOT-DEUDA-PAGADA-ENT PIC S9(18).
036900     05  WKS-LIQ-TOT-COLATERAL-EMB-ENT PIC S9(18).
037000******************************************************************
037100 PROCEDURE DIVISION.
037200******************************************************************
037300 000-SECCION-PRINCIPAL SECTION.
037400     PERFORM 010-ABRIR-ARCHIVOS
037500     PERFORM 020-VERIFICA-APERTURA
037600     PERFORM 030-LEE-TARJETA-CONTROL
037700     PERFORM 040-CARGA-CONFIGURACIONES
037800     PERFORM 050-CARGA-PRESTATARIOS
037900     PERFORM 060-PROCESA-CONFIGURACIONES
038000        VARYING CFGX FROM 1 BY 1
038100        UNTIL CFGX > WKS-TOTAL-CONFIGS
038200     PERFORM 600-IMPRIME-BLOQUE-ESCENARIO
038300     PERFORM 800-ESTADISTICAS
038400     PERFORM 900-CIERRA-ARCHIVOS
038500     STOP RUN.
038600 000-SECCION-PRINCIPAL-E. EXIT.
038700
038800*--------------------------------------------------------------*
038900 010-ABRIR-ARCHIVOS SECTION.
039000     MOVE 'GAMRUN01' TO PROGRAMA
039100     OPEN INPUT  CONFIG
039200     OPEN INPUT  BORROWER
039300     OPEN INPUT  PRICEFL
039400     OPEN OUTPUT RESULTS
039500     OPEN OUTPUT REPORTFL.
039600 010-ABRIR-ARCHIVOS-E. EXIT.
039700
039800*--------------------------------------------------------------*
039900 020-VERIFICA-APERTURA SECTION.
040000     IF FS-CONFIG NOT = 0
040100        MOVE 'OPEN'   TO ACCION
040200        MOVE SPACES   TO LLAVE
040300        MOVE 'CONFIG' TO ARCHIVO
040400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
040500                         LLAVE, FS-CONFIG, FSE-CONFIG
040600        DISPLAY '*** ERROR AL ABRIR CONFIG, STATUS: ' FS-CONFIG
040610        GO TO 029-ERROR-APERTURA-FATAL
040700     END-IF
041100     IF FS-BORROWER NOT = 0
041200        MOVE 'OPEN'     TO ACCION
041300        MOVE SPACES     TO LLAVE
041400        MOVE 'BORROWER' TO ARCHIVO
041500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041600                         LLAVE, FS-BORROWER, FSE-BORROWER
041700        DISPLAY '*** ERROR AL ABRIR BORROWER, STATUS: '
041800                FS-BORROWER
041810        GO TO 029-ERROR-APERTURA-FATAL
042200     END-IF
042300     IF FS-PRICEFL NOT = 0
042400        MOVE 'OPEN'    TO ACCION
042500        MOVE SPACES    TO LLAVE
042600        MOVE 'PRICEFL' TO ARCHIVO
042700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042800                         LLAVE, FS-PRICEFL, FSE-PRICEFL
042900        DISPLAY '*** ERROR AL ABRIR PRICEFL, STATUS: '
043000                FS-PRICEFL
043010        GO TO 029-ERROR-APERTURA-FATAL
043400     END-IF
043500     IF FS-RESULTS NOT = 0
043600        MOVE 'OPEN'     TO ACCION
043700        MOVE SPACES     TO LLAVE
043800        MOVE 'RESULTS'  TO ARCHIVO
043900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
044000                         LLAVE, FS-RESULTS, FSE-RESULTS
044100        DISPLAY '*** ERROR AL ABRIR RESULTS, STATUS: '
044200                FS-RESULTS
044210        GO TO 029-ERROR-APERTURA-FATAL
044600     END-IF
044700     IF FS-REPORTFL NOT = 0
044800        MOVE 'OPEN'      TO ACCION
044900        MOVE SPACES      TO LLAVE
045000        MOVE 'REPORTFL'  TO ARCHIVO
045100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
045200                         LLAVE, FS-REPORTFL, FSE-REPORTFL
045300        DISPLAY '*** ERROR AL ABRIR REPORTFL, STATUS: '
045400                FS-REPORTFL
045410        GO TO 029-ERROR-APERTURA-FATAL
045800     END-IF.
045900 020-VERIFICA-APERTURA-E. EXIT.
045910
045920*--------------------------------------------------------------*
045930*  SALIDA FATAL COMUN DE 020-VERIFICA-APERTURA: CIERRA LO QUE  *
045940*  HAYA QUEDADO ABIERTO Y TERMINA EL PASO CON RETURN-CODE 91.  *
045950*  09/06/2024 CAMJ  RQ-2024-120  NUEVO - SE UNIFICA LA SALIDA  *
045960*                                POR ERROR DE LOS CINCO OPEN.  *
045970*--------------------------------------------------------------*
045980 029-ERROR-APERTURA-FATAL SECTION.
045990     PERFORM 900-CIERRA-ARCHIVOS
046000     MOVE 91 TO RETURN-CODE
046010     STOP RUN.
046020 029-ERROR-APERTURA-FATAL-E. EXIT.
046030
046100*--------------------------------------------------------------*
046200*  TARJETA DE CONTROL: NOMBRE DEL ESCENARIO Y SU TVL INICIAL    *
046300*--------------------------------------------------------------*
046400 030-LEE-TARJETA-CONTROL SECTION.
046500     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN.
046600 030-LEE-TARJETA-CONTROL-E. EXIT.
046700
046800*--------------------------------------------------------------*
046900*  CARGA LA TABLA DE CONFIGURACIONES DESDE EL ARCHIVO CONFIG    *
047000*--------------------------------------------------------------*
047100 040-CARGA-CONFIGURACIONES SECTION.
047200     PERFORM 041-LEE-CONFIG
047300     PERFORM 042-ALTA-CONFIG UNTIL WKS-FIN-CONFIG
047310     IF WKS-TOTAL-CONFIGS = ZERO
047320        PERFORM 043-CARGA-CONFIGS-CANONICAS
047330     END-IF.
047400 040-CARGA-CONFIGURACIONES-E. EXIT.
047500
047600 041-LEE-CONFIG SECTION.
047700     READ CONFIG
047800        AT END
047900           MOVE 'Y' TO WKS-FIN-CONFIG-FLAG
048000     END-READ.
048100 041-LEE-CONFIG-E. EXIT.
048200
048300 042-ALTA-CONFIG SECTION.
048400     ADD 1 TO WKS-TOTAL-CONFIGS
048500     MOVE CFG-NOMBRE           TO WCF-NOMBRE(WKS-TOTAL-CONFIGS)
048600     MOVE CFG-EMA-FLAG         TO WCF-EMA-FLAG(WKS-TOTAL-CONFIGS)
048650*RQ-2024-121 CAMJ: VIDA MEDIA DEL CONFIG DEBE CAER EN EL RANGO
048660*                  [CT-MIN-VIDA-MEDIA, CT-MAX-VIDA-MEDIA] (E3)
048670     IF CFG-VIDA-MEDIA < CT-MIN-VIDA-MEDIA
048680        MOVE CT-MIN-VIDA-MEDIA TO WCF-VIDA-MEDIA(WKS-TOTAL-CONFIGS)
048690     ELSE
048691        IF CFG-VIDA-MEDIA > CT-MAX-VIDA-MEDIA
048692           MOVE CT-MAX-VIDA-MEDIA TO WCF-VIDA-MEDIA(WKS-TOTAL-CONFIGS)
048693        ELSE
048694           MOVE CFG-VIDA-MEDIA TO WCF-VIDA-MEDIA(WKS-TOTAL-CONFIGS)
048695        END-IF
048696     END-IF
048800     MOVE CFG-DYN-CF-FLAG      TO WCF-DYN-CF-FLAG(WKS-TOTAL-CONFIGS)
048900     MOVE CFG-CF-FIJA-BPS      TO WCF-CF-FIJA-BPS(WKS-TOTAL-CONFIGS)
049000     MOVE CFG-PESS-CAP-FLAG    TO WCF-PESS-CAP-FLAG(WKS-TOTAL-CONFIGS)
049100     MOVE CFG-LTV-BUF-FLAG     TO WCF-LTV-BUF-FLAG(WKS-TOTAL-CONFIGS)
049200     MOVE CFG-CLOSE-FACTOR-BPS
049300                           TO WCF-CLOSE-FACTOR-BPS(WKS-TOTAL-CONFIGS)
049400     MOVE CFG-LIQ-INCENT-BPS
049500                           TO WCF-LIQ-INCENT-BPS(WKS-TOTAL-CONFIGS)
049600     MOVE CFG-PARTIAL-LIQ-FLAG
049700                           TO WCF-PARTIAL-LIQ-FLAG(WKS-TOTAL-CONFIGS)
049800     PERFORM 041-LEE-CONFIG.
049900 042-ALTA-CONFIG-E. EXIT.
049910
049920*--------------------------------------------------------------*
049930*  ARCHIVO CONFIG VACIO (SIN REGISTROS). SE SIEMBRA LA TABLA    *
049940*  DE CONFIGURACIONES CON LAS CINCO CONFIGURACIONES CANONICAS   *
049950*  DEL COPY GAMCOM0, PARA QUE EL LOTE NO CORRA SIN ESCENARIOS.  *
049960*  09/06/2024 CAMJ  RQ-2024-118  NUEVO - RESPALDO DE CONFIG     *
049970*--------------------------------------------------------------*
049980 043-CARGA-CONFIGS-CANONICAS SECTION.
049990     DISPLAY 'CONFIG VACIO - SE CARGA LA TABLA CANONICA GAMCOM0'
050000     PERFORM 044-ALTA-CONFIG-CANONICA
050010        VARYING CANX FROM 1 BY 1 UNTIL CANX > 5.
050020 043-CARGA-CONFIGS-CANONICAS-E. EXIT.
050030
050040 044-ALTA-CONFIG-CANONICA SECTION.
050050     ADD 1 TO WKS-TOTAL-CONFIGS
050060     MOVE CAN-NOMBRE(CANX)
050070                           TO WCF-NOMBRE(WKS-TOTAL-CONFIGS)
050080     MOVE CAN-EMA-FLAG(CANX)
050090                           TO WCF-EMA-FLAG(WKS-TOTAL-CONFIGS)
050100     MOVE CAN-HALF-LIFE(CANX)
050110                           TO WCF-VIDA-MEDIA(WKS-TOTAL-CONFIGS)
050120     MOVE CAN-DYN-CF-FLAG(CANX)
050130                           TO WCF-DYN-CF-FLAG(WKS-TOTAL-CONFIGS)
050140     MOVE CT-CF-FIJA-DEFECTO-BPS
050150                           TO WCF-CF-FIJA-BPS(WKS-TOTAL-CONFIGS)
050160     MOVE CAN-PESS-CAP-FLAG(CANX)
050170                           TO WCF-PESS-CAP-FLAG(WKS-TOTAL-CONFIGS)
050180     MOVE CAN-LTV-BUF-FLAG(CANX)
050190                           TO WCF-LTV-BUF-FLAG(WKS-TOTAL-CONFIGS)
050200     MOVE CAN-CLOSE-FACTOR-BPS(CANX)
050210                     TO WCF-CLOSE-FACTOR-BPS(WKS-TOTAL-CONFIGS)
050220     MOVE CAN-LIQ-INCENT-BPS(CANX)
050230                     TO WCF-LIQ-INCENT-BPS(WKS-TOTAL-CONFIGS)
050240     MOVE CAN-PARTIAL-LIQ-FLAG(CANX)
050250                     TO WCF-PARTIAL-LIQ-FLAG(WKS-TOTAL-CONFIGS).
050260 044-ALTA-CONFIG-CANONICA-E. EXIT.
050270
050280*--------------------------------------------------------------*
050290*  CARGA LOS PRESTATARIOS DEL ESCENARIO ACTUAL, FILTRANDO POR   *
050300*  BARRIDO SECUENCIAL COMPLETO DEL ARCHIVO BORROWER             *
050400*--------------------------------------------------------------*
050500 050-CARGA-PRESTATARIOS SECTION.
050600     PERFORM 051-LEE-BORROWER
050700     PERFORM 052-FILTRA-PRESTATARIO UNTIL WKS-FIN-BORROWER.
050800 050-CARGA-PRESTATARIOS-E. EXIT.
050900
051000 051-LEE-BORROWER SECTION.
051100     READ BORROWER
051200        AT END
051300           MOVE 'Y' TO WKS-FIN-BORROWER-FLAG
051400     END-READ.
051500 051-LEE-BORROWER-E. EXIT.
051600
051700 052-FILTRA-PRESTATARIO SECTION.
051800     IF BR-ESCENARIO = TC-ESCENARIO
051900        ADD 1 TO WKS-TOTAL-PRESTATARIOS
052000        MOVE BR-COLATERAL
052100              TO WPR-COLATERAL(WKS-TOTAL-PRESTATARIOS)
052200        MOVE BR-LTV-OBJETIVO-BPS
052300              TO WPR-LTV-OBJETIVO-BPS(WKS-TOTAL-PRESTATARIOS)
052400     END-IF
052500     PERFORM 051-LEE-BORROWER.
052600 052-FILTRA-PRESTATARIO-E. EXIT.
052700
052800*--------------------------------------------------------------*
052900*  CUERPO DE LA CORRIDA: UNA CORRIDA POR CADA CONFIGURACION     *
053000*  DE LA TABLA, SOBRE EL MISMO ESCENARIO DE PRECIOS Y LA        *
053100*  MISMA CARTERA DE PRESTATARIOS (REGLAS P0-P5)                 *
053200*--------------------------------------------------------------*
053300 060-PROCESA-CONFIGURACIONES SECTION.
053400     PERFORM 070-INICIALIZA-CORRIDA
053500     PERFORM 080-CREA-POSICIONES
053600        VARYING PRX FROM 1 BY 1
053700        UNTIL PRX > WKS-TOTAL-PRESTATARIOS
053800     PERFORM 091-LEE-PRECIO
053900     PERFORM 092-PROCESA-UN-PRECIO UNTIL WKS-FIN-PRECIO
054000     PERFORM 100-ESCRIBE-RESULTADO.
054100 060-PROCESA-CONFIGURACIONES-E. EXIT.
054200
054300*--------------------------------------------------------------*
054400*  LIMPIA EL ESTADO DEL POZO Y REINICIA LOS MOTORES PERSIS-     *
054500*  TENTES (EMA Y LIQUIDACION) ANTES DE EMPEZAR UNA CONFIG       *
054600*--------------------------------------------------------------*
054700 070-INICIALIZA-CORRIDA SECTION.
054800     MOVE ZERO TO WKS-POOL-DINERO
054900     MOVE ZERO TO WKS-POOL-CONTADORES
055000     MOVE ZERO TO WKS-POSICIONES-ACTIVAS
055100     MOVE ZERO TO WKS-RUN-DINERO
055200     MOVE ZERO TO WKS-RUN-LP-RET-ENT
055300     MOVE ZERO TO WKS-RUN-TOTAL-LIQUIDACIONES
055400     MOVE ZERO TO WKS-RUN-TASA-INCOBRABLE-BPS
055500     MOVE 'N'  TO WKS-FIN-PRECIO-FLAG
055600     CLOSE PRICEFL
055700     OPEN INPUT PRICEFL
055800     MOVE 'R' TO WKS-LIQ-FUNCION
055900     PERFORM 130-LLAMA-LIQ
056000     MOVE 'R' TO WKS-EMA-FUNCION
056100     PERFORM 120-LLAMA-EMA
056200     PERFORM 072-LEE-PRIMER-PRECIO
056300     PERFORM 074-SIEMBRA-RESERVAS
056400     PERFORM 076-INICIALIZA-ORACULO.
056500 070-INICIALIZA-CORRIDA-E. EXIT.
056600
056700 072-LEE-PRIMER-PRECIO SECTION.
056800     READ PRICEFL
056900        AT END
057000           MOVE 'Y' TO WKS-FIN-PRECIO-FLAG
057100     END-READ
057200     IF NOT WKS-FIN-PRECIO
057300        MOVE PR-PRECIO-ENTERO TO WKS-SPOT-ACTUAL-ENT
057400        MOVE PR-TIMESTAMP     TO WKS-TIEMPO-ACTUAL
057500     END-IF.
057600 072-LEE-PRIMER-PRECIO-E. EXIT.
057700
057800*--------------------------------------------------------------*
057900*  SIEMBRA DE RESERVAS (REGLA P0): LA RESERVA QUOTE ES LA      *
058000*  MITAD DEL TVL, Y LA RESERVA BASE SE DERIVA DEL PRIMER        *
058100*  PRECIO OBSERVADO PARA QUE EL SPOT IMPLICITO COINCIDA         *
058200*--------------------------------------------------------------*
058300 074-SIEMBRA-RESERVAS SECTION.
058400     COMPUTE WKS-POOL-RESERVA-QUOTE-ENT = TC-TVL-ENTERA / 2
058500     IF WKS-SPOT-ACTUAL-ENT > 0
058600        COMPUTE WKS-POOL-RESERVA-BASE-ENT =
058700              (WKS-POOL-RESERVA-QUOTE-ENT * CT-NAD)
058800              / WKS-SPOT-ACTUAL-ENT
058900     ELSE
059000        MOVE ZERO TO WKS-POOL-RESERVA-BASE-ENT
059100     END-IF.
059200 074-SIEMBRA-RESERVAS-E. EXIT.
059300
059400*--------------------------------------------------------------*
059500*  SIEMBRA EL ORACULO EMA CON EL PRIMER PRECIO DEL ESCENARIO    *
059600*--------------------------------------------------------------*
059700 076-INICIALIZA-ORACULO SECTION.
059800     MOVE 'A'                  TO WKS-EMA-FUNCION
059900     MOVE WCF-EMA-FLAG(CFGX)   TO WKS-EMA-USA-EMA-FLAG
060000     MOVE WKS-SPOT-ACTUAL-ENT  TO WKS-EMA-SPOT-ENTERO
060100     MOVE WKS-TIEMPO-ACTUAL    TO WKS-EMA-TIMESTAMP
060200     MOVE WCF-VIDA-MEDIA(CFGX) TO WKS-EMA-VIDA-MEDIA
060300     PERFORM 120-LLAMA-EMA
060400     MOVE WKS-EMA-LENDING-ENTERO TO WKS-PRECIO-LENDING-ENT.
060500 076-INICIALIZA-ORACULO-E. EXIT.
060600
060700*--------------------------------------------------------------*
060800*  ABRE UNA POSICION POR CADA PRESTATARIO DE LA CARTERA, AL     *
060900*  MAXIMO PERMITIDO POR EL LTV OBJETIVO DEL PRESTATARIO         *
061000*  (REGLA P1)                                                   *
061100*--------------------------------------------------------------*
061200 080-CREA-POSICIONES SECTION.
061300     ADD 1 TO WKS-POSICIONES-ACTIVAS
061400     MOVE WPR-COLATERAL-ENTERO(PRX)  TO WKS-CFC-COLATERAL-ENTERO
061500     MOVE WKS-PRECIO-LENDING-ENT     TO WKS-CFC-EMA-ENTERO
061600     MOVE WKS-SPOT-ACTUAL-ENT        TO WKS-CFC-SPOT-ENTERO
061700     MOVE WKS-POOL-RESERVA-QUOTE-ENT TO WKS-CFC-RESERVA-ENTERA
061750*RQ-2024-121 CAMJ: CF FIJO SOLO SI NO HAY CF DINAMICO (REGLA C4)
061800     IF WCF-DYN-CF-FLAG(CFGX) = 'N'
061900        MOVE 'Y' TO WKS-CFC-CF-FIJA-FLAG
062000     ELSE
062100        MOVE 'N' TO WKS-CFC-CF-FIJA-FLAG
062200     END-IF
062300     MOVE WCF-CF-FIJA-BPS(CFGX)   TO WKS-CFC-CF-FIJA-BPS
062400     MOVE WCF-DYN-CF-FLAG(CFGX)   TO WKS-CFC-CF-DINAMICA-FLAG
062500     MOVE WCF-PESS-CAP-FLAG(CFGX) TO WKS-CFC-TOPE-PESIMISTA-FLAG
062600     MOVE WCF-LTV-BUF-FLAG(CFGX)  TO WKS-CFC-COLCHON-LTV-FLAG
062700     PERFORM 110-LLAMA-CFC
062800     MOVE WKS-POSICIONES-ACTIVAS
062900                        TO POS-ID(WKS-POSICIONES-ACTIVAS)
063000     MOVE WPR-COLATERAL-ENTERO(PRX)
063100              TO POS-COLATERAL-ENTERO(WKS-POSICIONES-ACTIVAS)
063200     COMPUTE POS-DEUDA-ENTERA(WKS-POSICIONES-ACTIVAS) =
063300           (WKS-CFC-PRESTAMO-ENTERO
063400              * WPR-LTV-OBJETIVO-BPS(PRX)) / CT-BPS-DENOM
063500     MOVE WKS-PRECIO-LENDING-ENT
063600              TO POS-PRECIO-ENTRADA-E(WKS-POSICIONES-ACTIVAS)
063700     MOVE WKS-TIEMPO-ACTUAL
063800              TO POS-TIEMPO-ENTRADA(WKS-POSICIONES-ACTIVAS)
063900     MOVE 'N' TO POS-LIQ-FLAG(WKS-POSICIONES-ACTIVAS)
064000     ADD WPR-COLATERAL-ENTERO(PRX) TO WKS-POOL-TOTAL-COLATERAL-ENT
064100     ADD POS-DEUDA-ENTERA(WKS-POSICIONES-ACTIVAS)
064200                                TO WKS-POOL-TOTAL-DEUDA-ENT
064300     ADD POS-DEUDA-ENTERA(WKS-POSICIONES-ACTIVAS)
064400                                TO WKS-RUN-TOTAL-BORROWED-ENT
064500     SUBTRACT POS-DEUDA-ENTERA(WKS-POSICIONES-ACTIVAS)
064600                             FROM WKS-POOL-RESERVA-QUOTE-ENT
064700     IF WKS-POOL-RESERVA-QUOTE-ENT < 0
064800        MOVE ZERO TO WKS-POOL-RESERVA-QUOTE-ENT
064900     END-IF.
065000 080-CREA-POSICIONES-E. EXIT.
065100
065200*--------------------------------------------------------------*
065300*  PEQUEÑOS ENVOLVENTES DE LLAMADA A LOS TRES SUBPROGRAMAS;     *
065400*  EL LLAMADOR DEJA LISTOS LOS CAMPOS DE ENTRADA ANTES DE       *
065500*  PERFORM-AR ESTA SECCION (AL USO DE LA CASA, SIN COPY DE      *
065600*  LINKAGE COMPARTIDO)                                          *
065700*--------------------------------------------------------------*
065800 110-LLAMA-CFC SECTION.
065900     CALL 'GAMCFC1' USING WKS-CFC-PARAMETROS.
066000 110-LLAMA-CFC-E. EXIT.
066100
066200 120-LLAMA-EMA SECTION.
066300     CALL 'GAMEMA1' USING WKS-EMA-PARAMETROS.
066400 120-LLAMA-EMA-E. EXIT.
066500
066600 130-LLAMA-LIQ SECTION.
066700     CALL 'GAMLIQ1' USING WKS-LIQ-PARAMETROS.
066800 130-LLAMA-LIQ-E. EXIT.
066900
067000*--------------------------------------------------------------*
067100*  BARRIDO DE UN PASO DE PRECIO: REPRECIA EL POZO, ACTUALIZA    *
067200*  EL ORACULO, LIQUIDA LO QUE HAYA QUE LIQUIDAR Y MIDE LA       *
067300*  SALUD DEL PROTOCOLO (REGLAS P2-P4)                           *
067400*--------------------------------------------------------------*
067500 091-LEE-PRECIO SECTION.
067600     READ PRICEFL
067700        AT END
067800           MOVE 'Y' TO WKS-FIN-PRECIO-FLAG
067900     END-READ.
068000 091-LEE-PRECIO-E. EXIT.
068100
068200 092-PROCESA-UN-PRECIO SECTION.
068300     MOVE PR-PRECIO-ENTERO TO WKS-SPOT-ACTUAL-ENT
068400     MOVE PR-TIMESTAMP     TO WKS-TIEMPO-ACTUAL
068500     PERFORM 200-REPRECIA-POZO
068600     MOVE 'A'                  TO WKS-EMA-FUNCION
068700     MOVE WCF-EMA-FLAG(CFGX)   TO WKS-EMA-USA-EMA-FLAG
068800     MOVE WKS-SPOT-ACTUAL-ENT  TO WKS-EMA-SPOT-ENTERO
068900     MOVE WKS-TIEMPO-ACTUAL    TO WKS-EMA-TIMESTAMP
069000     MOVE WCF-VIDA-MEDIA(CFGX) TO WKS-EMA-VIDA-MEDIA
069100     PERFORM 120-LLAMA-EMA
069200     MOVE WKS-EMA-LENDING-ENTERO TO WKS-PRECIO-LENDING-ENT
069300     PERFORM 210-BARRIDO-LIQUIDACION
069400     PERFORM 220-SALUD-PROTOCOLO
069500     PERFORM 091-LEE-PRECIO.
069600 092-PROCESA-UN-PRECIO-E. EXIT.
069700
069800*--------------------------------------------------------------*
069900*  REPRECIA LA RESERVA QUOTE AL PRECIO SPOT ACTUAL, AL USO DE   *
070000*  UN AMM DE PRODUCTO CONSTANTE (REGLA P2)                      *
070100*--------------------------------------------------------------*
070200 200-REPRECIA-POZO SECTION.
070300     IF WKS-POOL-RESERVA-BASE-ENT > 0
070400        COMPUTE WKS-POOL-RESERVA-QUOTE-ENT =
070500              (WKS-POOL-RESERVA-BASE-ENT * WKS-SPOT-ACTUAL-ENT)
070600              / CT-NAD
070700     END-IF.
070800 200-REPRECIA-POZO-E. EXIT.
070900
071000*--------------------------------------------------------------*
071100*  BARRE LAS POSICIONES ACTIVAS EVALUANDO SU LIQUIDABILIDAD     *
071200*  (REGLA P3)                                                   *
071300*--------------------------------------------------------------*
071400 210-BARRIDO-LIQUIDACION SECTION.
071700     PERFORM 212-EVALUA-POSICION
071800        VARYING POSX FROM 1 BY 1
071900        UNTIL POSX > WKS-POSICIONES-ACTIVAS.
072000 210-BARRIDO-LIQUIDACION-E. EXIT.
072100
072200 212-EVALUA-POSICION SECTION.
072300     IF NOT POS-88-LIQUIDADA(POSX)
072400        MOVE POS-COLATERAL-ENTERO(POSX) TO WKS-CFC-COLATERAL-ENTERO
072500        MOVE WKS-PRECIO-LENDING-ENT      TO WKS-CFC-EMA-ENTERO
072600        MOVE WKS-SPOT-ACTUAL-ENT         TO WKS-CFC-SPOT-ENTERO
072700        MOVE WKS-POOL-RESERVA-QUOTE-ENT  TO WKS-CFC-RESERVA-ENTERA
072750*RQ-2024-121 CAMJ: CF FIJO SOLO SI NO HAY CF DINAMICO (REGLA C4)
072800        IF WCF-DYN-CF-FLAG(CFGX) = 'N'
072900           MOVE 'Y' TO WKS-CFC-CF-FIJA-FLAG
073000        ELSE
073100           MOVE 'N' TO WKS-CFC-CF-FIJA-FLAG
073200        END-IF
073300        MOVE WCF-CF-FIJA-BPS(CFGX)   TO WKS-CFC-CF-FIJA-BPS
073400        MOVE WCF-DYN-CF-FLAG(CFGX)   TO WKS-CFC-CF-DINAMICA-FLAG
073500        MOVE WCF-PESS-CAP-FLAG(CFGX) TO WKS-CFC-TOPE-PESIMISTA-FLAG
073600        MOVE WCF-LTV-BUF-FLAG(CFGX)  TO WKS-CFC-COLCHON-LTV-FLAG
073700        PERFORM 110-LLAMA-CFC
074000        PERFORM 214-LLAMA-MOTOR-LIQUIDACION
074100        IF WKS-LIQ-LIQUIDABLE-FLAG = 'Y'
074200           PERFORM 216-APLICA-LIQUIDACION
074300        END-IF
074400     END-IF.
074500 212-EVALUA-POSICION-E. EXIT.
074600
074700 214-LLAMA-MOTOR-LIQUIDACION SECTION.
074800     MOVE SPACE                      TO WKS-LIQ-FUNCION
074900     MOVE WCF-PARTIAL-LIQ-FLAG(CFGX) TO WKS-LIQ-PARCIAL-FLAG
075000     MOVE POS-COLATERAL-ENTERO(POSX) TO WKS-LIQ-COLATERAL-ENTERO
075100     MOVE POS-DEUDA-ENTERA(POSX)     TO WKS-LIQ-DEUDA-ENTERA
075200     MOVE WKS-SPOT-ACTUAL-ENT        TO WKS-LIQ-PRECIO-ENTERO
075300     MOVE WKS-CFC-CF-LIQUIDACION-BPS TO WKS-LIQ-CF-LIQUIDACION-BPS
075400     MOVE WCF-CLOSE-FACTOR-BPS(CFGX) TO WKS-LIQ-CLOSE-FACTOR-BPS
075500     MOVE WCF-LIQ-INCENT-BPS(CFGX)   TO WKS-LIQ-INCENTIVO-BPS
075600     PERFORM 130-LLAMA-LIQ.
075700 214-LLAMA-MOTOR-LIQUIDACION-E. EXIT.
075800
075900*--------------------------------------------------------------*
076000*  APLICA EL RESULTADO DE LA LIQUIDACION AL ESTADO DEL POZO Y   *
076100*  A LA POSICION; LA POSICION SOLO SE MARCA CERRADA CUANDO NO   *
076200*  QUEDA DEUDA REMANENTE (CIERRE PARCIAL LA DEJA ACTIVA)        *
076300*--------------------------------------------------------------*
076400 216-APLICA-LIQUIDACION SECTION.
076500     COMPUTE WKS-POOL-SEIZED-TEMP =
076600           POS-COLATERAL-ENTERO(POSX) - WKS-LIQ-COLATERAL-REM-ENT
076700     SUBTRACT WKS-LIQ-DEUDA-PAGADA-ENT
076800                                FROM WKS-POOL-TOTAL-DEUDA-ENT
076900     SUBTRACT WKS-POOL-SEIZED-TEMP
077000                                FROM WKS-POOL-TOTAL-COLATERAL-ENT
077100     ADD WKS-LIQ-COLATERAL-RETORN-ENT TO WKS-POOL-RESERVA-BASE-ENT
077200     ADD WKS-LIQ-DEUDA-PAGADA-ENT     TO WKS-POOL-RESERVA-QUOTE-ENT
077300     MOVE WKS-LIQ-DEUDA-INCOB-ENT     TO POS-DEUDA-INCOB-ENT(POSX)
077400     MOVE WKS-LIQ-COLATERAL-REM-ENT   TO POS-COLATERAL-ENTERO(POSX)
077500     MOVE WKS-LIQ-DEUDA-REM-ENT       TO POS-DEUDA-ENTERA(POSX)
077600     IF WKS-LIQ-DEUDA-REM-ENT = 0
077700        MOVE 'Y'              TO POS-LIQ-FLAG(POSX)
077800        MOVE WKS-TIEMPO-ACTUAL TO POS-TIEMPO-LIQ(POSX)
077900        MOVE WKS-SPOT-ACTUAL-ENT TO POS-PRECIO-LIQ-ENTERO(POSX)
078000     END-IF.
078100 216-APLICA-LIQUIDACION-E. EXIT.
078200
078300*--------------------------------------------------------------*
078400*  SALUD DEL PROTOCOLO: COLATERAL VALUADO AL PRECIO DEL         *
078500*  ORACULO, MENOS LA DEUDA TOTAL, SOBRE LA DEUDA TOTAL,         *
078600*  EXPRESADO EN PORCENTAJE (REGLA P4)                           *
078610*  09/06/2024 CAMJ  RQ-2024-119  SE QUITA EL CF DE LIQUIDACION  *
078620*                                PROMEDIO DEL CALCULO: LA REGLA *
078630*                                P4 NO DEPENDE DE EL.            *
078700*--------------------------------------------------------------*
078800 220-SALUD-PROTOCOLO SECTION.
079500     IF WKS-POOL-TOTAL-DEUDA-ENT = 0
079600        MOVE CT-SALUD-CENTINELA TO WKS-POOL-SALUD-ACTUAL
079700     ELSE
079800        COMPUTE WKS-POOL-VALOR-COLATERAL-ENT =
079900              (WKS-POOL-TOTAL-COLATERAL-ENT
080000                 * WKS-PRECIO-LENDING-ENT) / CT-NAD
080100        COMPUTE WKS-POOL-SALUD-ACTUAL =
080200              ((WKS-POOL-VALOR-COLATERAL-ENT
080300                 - WKS-POOL-TOTAL-DEUDA-ENT) * 100)
080400              / WKS-POOL-TOTAL-DEUDA-ENT
080500     END-IF.
080600 220-SALUD-PROTOCOLO-E. EXIT.
080700
080800*--------------------------------------------------------------*
080900*  CIERRE DE LA CORRIDA: TOTALES, TASA DE INCOBRABILIDAD,       *
081000*  RETORNO DEL PROVEEDOR DE LIQUIDEZ Y GRABACION DEL REGISTRO   *
081100*  DE RESULTADO (REGLA P5)                                      *
081200*--------------------------------------------------------------*
081300 100-ESCRIBE-RESULTADO SECTION.
081310     PERFORM 230-TOTALES-LIQUIDACION THRU 238-ACUMULA-BLOQUE-REPORTE-E.
081900 100-ESCRIBE-RESULTADO-E. EXIT.
082000
082100 230-TOTALES-LIQUIDACION SECTION.
082200     MOVE 'T' TO WKS-LIQ-FUNCION
082300     PERFORM 130-LLAMA-LIQ
082400     MOVE WKS-LIQ-TOTAL-LIQUIDACIONES
082500                                TO WKS-RUN-TOTAL-LIQUIDACIONES
082600     MOVE WKS-LIQ-TOT-DEUDA-INCOB-ENT
082700                                TO WKS-RUN-TOTAL-BAD-DEBT-ENT.
082800 230-TOTALES-LIQUIDACION-E. EXIT.
082900
083000 232-CALCULA-TASA-INCOBRABLE SECTION.
083100     IF WKS-RUN-TOTAL-BORROWED-ENT > 0
083200        COMPUTE WKS-RUN-TASA-INCOBRABLE-BPS =
083300              (WKS-RUN-TOTAL-BAD-DEBT-ENT * CT-BPS-DENOM)
083400              / WKS-RUN-TOTAL-BORROWED-ENT
083500     ELSE
083600        MOVE ZERO TO WKS-RUN-TASA-INCOBRABLE-BPS
083700     END-IF.
083800 232-CALCULA-TASA-INCOBRABLE-E. EXIT.
083900
084000*--------------------------------------------------------------*
084100*  RETORNO DEL LP: VALOR FINAL DEL POZO (RESERVAS MAS          *
084200*  COLATERAL REMANENTE VALUADO AL ORACULO, MENOS DEUDA VIVA Y   *
084300*  DEUDA INCOBRABLE) CONTRA EL TVL INICIAL DE LA TARJETA        *
084400*--------------------------------------------------------------*
084500 234-CALCULA-RETORNO-LP SECTION.
084600     COMPUTE WKS-RUN-VALOR-BASE-ENT =
084700           (WKS-POOL-RESERVA-BASE-ENT * WKS-PRECIO-LENDING-ENT)
084800           / CT-NAD
084900     COMPUTE WKS-POOL-VALOR-COLATERAL-ENT =
085000           (WKS-POOL-TOTAL-COLATERAL-ENT * WKS-PRECIO-LENDING-ENT)
085100           / CT-NAD
085200     COMPUTE WKS-RUN-VALOR-FINAL-ENT =
085300           WKS-RUN-VALOR-BASE-ENT + WKS-POOL-RESERVA-QUOTE-ENT
085400           + WKS-POOL-VALOR-COLATERAL-ENT
085500           - WKS-POOL-TOTAL-DEUDA-ENT - WKS-RUN-TOTAL-BAD-DEBT-ENT
085600     IF TC-TVL-ENTERA > 0
085700        COMPUTE WKS-RUN-RETORNO-NUM =
085800              (WKS-RUN-VALOR-FINAL-ENT - TC-TVL-ENTERA) * 1000000
085900        COMPUTE WKS-RUN-LP-RET-ENT =
086000              WKS-RUN-RETORNO-NUM / TC-TVL-ENTERA
086100     ELSE
086200        MOVE ZERO TO WKS-RUN-LP-RET-ENT
086300     END-IF.
086400 234-CALCULA-RETORNO-LP-E. EXIT.
086500
086600 236-ESCRIBE-REG-RESULTADO SECTION.
086700     MOVE TC-ESCENARIO                TO RS-ESCENARIO
086800     MOVE WCF-NOMBRE(CFGX)             TO RS-CONFIGURACION
086900     MOVE WKS-TOTAL-PRESTATARIOS       TO RS-TOTAL-POSICIONES
087000     MOVE WKS-RUN-TOTAL-LIQUIDACIONES  TO RS-LIQUIDACIONES
087100     MOVE WKS-RUN-TOTAL-BORROWED-ENT   TO RS-TOTAL-PRESTADO-ENTERO
087200     MOVE WKS-RUN-TOTAL-BAD-DEBT-ENT   TO RS-DEUDA-INCOB-ENTERA
087300     MOVE WKS-RUN-TASA-INCOBRABLE-BPS  TO RS-TASA-INCOBRABLE-BPS
087400     MOVE WKS-POOL-SALUD-ACTUAL        TO RS-SALUD-FINAL
087500     MOVE WKS-RUN-LP-RET-ENT           TO RS-RETORNO-LP-PCT-ENT
087600     WRITE REG-RESULTADO
087700     IF FS-RESULTS NOT = 0
087800        MOVE 'WRITE'   TO ACCION
087900        MOVE SPACES    TO LLAVE
088000        MOVE 'RESULTS' TO ARCHIVO
088100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
088200                         LLAVE, FS-RESULTS, FSE-RESULTS
088300        DISPLAY '*** ERROR AL ESCRIBIR RESULTS, STATUS: '
088400                FS-RESULTS
088500        PERFORM 900-CIERRA-ARCHIVOS
088600        MOVE 91 TO RETURN-CODE
088700        STOP RUN
088800     END-IF.
088900 236-ESCRIBE-REG-RESULTADO-E. EXIT.
089000
089100 238-ACUMULA-BLOQUE-REPORTE SECTION.
089200     ADD 1 TO WKS-TOTAL-RESULTADOS
089300     MOVE WCF-NOMBRE(CFGX)
089400                   TO WRE-NOMBRE-CONFIG(WKS-TOTAL-RESULTADOS)
089500     MOVE WKS-RUN-TOTAL-BAD-DEBT
089600                   TO WRE-DEUDA-INCOBRABLE(WKS-TOTAL-RESULTADOS)
089700     MOVE WKS-RUN-TASA-INCOBRABLE-BPS
089800                   TO WRE-TASA-BPS(WKS-TOTAL-RESULTADOS)
089900     MOVE WKS-POOL-SALUD-ACTUAL
090000                   TO WRE-SALUD-PCT(WKS-TOTAL-RESULTADOS)
090100     COMPUTE WRE-RETORNO-LP-ENT(WKS-TOTAL-RESULTADOS) =
090200           WKS-RUN-LP-RET-ENT / 100
090300     MOVE WKS-RUN-TOTAL-LIQUIDACIONES
090400                   TO WRE-LIQUIDACIONES(WKS-TOTAL-RESULTADOS)
090500     ADD WKS-RUN-TOTAL-LIQUIDACIONES
090600                               TO WKS-GRAN-TOTAL-LIQUIDACIONES
090700     ADD WKS-RUN-TOTAL-BAD-DEBT-ENT TO WKS-GRAN-TOTAL-INCOB-ENT.
090800 238-ACUMULA-BLOQUE-REPORTE-E. EXIT.
090900
091000*--------------------------------------------------------------*
091100*  BLOQUE DE INFORME DEL ESCENARIO: LAS CONFIGURACIONES         *
091200*  ORDENADAS POR DEUDA INCOBRABLE DESCENDENTE (REGLA REPORTS)   *
091300*--------------------------------------------------------------*
091400 600-IMPRIME-BLOQUE-ESCENARIO SECTION.
091500     PERFORM 610-ORDENA-RESULTADOS
091600     MOVE SPACES        TO LIN-ENCABEZADO-ESCENARIO
091700     MOVE TC-ESCENARIO  TO LEE-NOMBRE-ESCENARIO
091800     WRITE LIN-ENCABEZADO-ESCENARIO
091900     PERFORM 606-VERIFICA-ESCRITURA-RPT
092000     WRITE LIN-ENCABEZADO-COLUMNAS
092100     PERFORM 606-VERIFICA-ESCRITURA-RPT
092200     PERFORM 602-IMPRIME-DETALLE
092300        VARYING RESX FROM 1 BY 1
092400        UNTIL RESX > WKS-TOTAL-RESULTADOS
092500     WRITE LIN-BLANCO
092600     PERFORM 606-VERIFICA-ESCRITURA-RPT
092700     MOVE ZERO TO WKS-TOTAL-RESULTADOS.
092800 600-IMPRIME-BLOQUE-ESCENARIO-E. EXIT.
092900
093000 602-IMPRIME-DETALLE SECTION.
093100     MOVE WRE-NOMBRE-CONFIG(RESX)    TO LDC-NOMBRE-CONFIG
093200     MOVE WRE-DEUDA-INCOBRABLE(RESX) TO LDC-DEUDA-INCOBRABLE
093300     MOVE WRE-TASA-PCT(RESX)         TO LDC-TASA-PCT
093400     MOVE WRE-SALUD-PCT(RESX)        TO LDC-SALUD-PCT
093500     MOVE WRE-RETORNO-LP-PCT(RESX)   TO LDC-RETORNO-LP-PCT
093600     MOVE WRE-LIQUIDACIONES(RESX)    TO LDC-LIQUIDACIONES
093700     WRITE LIN-DETALLE-CONFIG
093800     PERFORM 606-VERIFICA-ESCRITURA-RPT.
093900 602-IMPRIME-DETALLE-E. EXIT.
094000
094100 606-VERIFICA-ESCRITURA-RPT SECTION.
094200     IF FS-REPORTFL NOT = 0
094300        MOVE 'WRITE'    TO ACCION
094400        MOVE SPACES     TO LLAVE
094500        MOVE 'REPORTFL' TO ARCHIVO
094600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
094700                         LLAVE, FS-REPORTFL, FSE-REPORTFL
094800        DISPLAY '*** ERROR AL ESCRIBIR REPORTFL, STATUS: '
094900                FS-REPORTFL
095000        PERFORM 900-CIERRA-ARCHIVOS
095100        MOVE 91 TO RETURN-CODE
095200        STOP RUN
095300     END-IF.
095400 606-VERIFICA-ESCRITURA-RPT-E. EXIT.
095500
095600*--------------------------------------------------------------*
095700*  ORDENAMIENTO POR BURBUJA, DESCENDENTE POR DEUDA INCOBRABLE,  *
095800*  AL ESTILO DE LA TABLA-DIAS/F DEL PROGRAMA ORIGINAL DE MORAS  *
095900*--------------------------------------------------------------*
096000 610-ORDENA-RESULTADOS SECTION.
096100     MOVE 'Y' TO WKS-HUBO-CAMBIO-FLAG
096200     PERFORM 612-PASADA-ORDEN UNTIL NOT WKS-HUBO-CAMBIO.
096300 610-ORDENA-RESULTADOS-E. EXIT.
096400
096500 612-PASADA-ORDEN SECTION.
096600     MOVE 'N' TO WKS-HUBO-CAMBIO-FLAG
096700     PERFORM 614-COMPARA-VECINOS
096800        VARYING WKS-IX FROM 1 BY 1
096900        UNTIL WKS-IX > WKS-TOTAL-RESULTADOS - 1.
097000 612-PASADA-ORDEN-E. EXIT.
097100
097200 614-COMPARA-VECINOS SECTION.
097300     COMPUTE WKS-JX = WKS-IX + 1
097400     IF WRE-DEUDA-INCOBRABLE(WKS-JX) > WRE-DEUDA-INCOBRABLE(WKS-IX)
097500        MOVE WKS-RESULTADO-CFG(WKS-IX)  TO WKS-TEMP-RESULTADO
097600        MOVE WKS-RESULTADO-CFG(WKS-JX)  TO WKS-RESULTADO-CFG(WKS-IX)
097700        MOVE WKS-TEMP-RESULTADO         TO WKS-RESULTADO-CFG(WKS-JX)
097800        MOVE 'Y' TO WKS-HUBO-CAMBIO-FLAG
097900     END-IF.
098000 614-COMPARA-VECINOS-E. EXIT.
098100
098200*--------------------------------------------------------------*
098300*  BANDA DE ESTADISTICAS FINALES DE LA CORRIDA COMPLETA, AL     *
098400*  ESTILO DE LA SECCION ESTADISTICAS DEL PROGRAMA DE MORAS      *
098500*--------------------------------------------------------------*
098600 800-ESTADISTICAS SECTION.
098700     DISPLAY ' '
098800     DISPLAY '****************************************'
098900     DISPLAY '*   GAMRUN01 - ESTADISTICAS DE CORRIDA   *'
099000     DISPLAY '****************************************'
099100     MOVE WKS-TOTAL-CONFIGS TO WKS-MASCARA
099200     DISPLAY '* CONFIGURACIONES PROCESADAS : ' WKS-MASCARA
099300     MOVE WKS-TOTAL-PRESTATARIOS TO WKS-MASCARA
099400     DISPLAY '* PRESTATARIOS DEL ESCENARIO : ' WKS-MASCARA
099500     MOVE WKS-GRAN-TOTAL-LIQUIDACIONES TO WKS-MASCARA
099600     DISPLAY '* LIQUIDACIONES (TODAS CONFIGS) : ' WKS-MASCARA
099700     MOVE WKS-GRAN-TOTAL-INCOBRABLE TO WKS-MONTO-EDIT
099800     DISPLAY '* DEUDA INCOBRABLE (TODAS CONFIGS): ' WKS-MONTO-EDIT
099900     DISPLAY '****************************************'.
100000 800-ESTADISTICAS-E. EXIT.
100100
100200*--------------------------------------------------------------*
100300 900-CIERRA-ARCHIVOS SECTION.
100400     CLOSE CONFIG
100500     CLOSE BORROWER
100600     CLOSE PRICEFL
100700     CLOSE RESULTS
100800     CLOSE REPORTFL.
100900 900-CIERRA-ARCHIVOS-E. EXIT.
