000100******************************************************************
000200*    L I N E A S   D E L   I N F O R M E   C R U Z A D O        *
000300*----------------------------------------------------------------
000400* COPY       : GAMRPT1                                           *
000500* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000600* DESCRIPCION : LINEAS IMPRESAS DE LA SECCION CRUZADA DE         *
000700*             : CONFIGURACIONES Y DE LOS TOTALES GENERALES DEL  *
000800*             : INFORME GAMM (ARCHIVO REPORT), PRODUCIDAS POR    *
000900*             : GAMSUM01 DESPUES DE ACUMULAR TODO EL ARCHIVO     *
001000*             : RESULTS DE TODAS LAS CORRIDAS.                  *
001100* USADO POR   : GAMSUM01                                         *
001200******************************************************************
001300 01  LIN-BLANCO-CRUZADO.
001400     05  FILLER                    PIC X(132) VALUE SPACES.
001500 01  LIN-ENCABEZADO-CRUZADO.
001600     05  FILLER                    PIC X(30) VALUE
001700         'CROSS-SCENARIO CONFIG SUMMARY'.
001800     05  FILLER                    PIC X(102) VALUE SPACES.
001900 01  LIN-ENCABEZADO-CONFIG.
002000     05  FILLER                    PIC X(15) VALUE 'CONFIGURATION: '.
002100     05  LEC-NOMBRE-CONFIG         PIC X(25).
002200     05  FILLER                    PIC X(92) VALUE SPACES.
002300 01  LIN-DETALLE-ESCENARIO-BD.
002400     05  FILLER                    PIC X(04) VALUE SPACES.
002500     05  LDE-NOMBRE-ESCENARIO      PIC X(25).
002600     05  FILLER                    PIC X(03) VALUE SPACES.
002700     05  LDE-DEUDA-INCOBRABLE      PIC -(13)9.9(09).
002800     05  FILLER                    PIC X(76) VALUE SPACES.
002900 01  LIN-PROMEDIO-CONFIG.
003000     05  FILLER                    PIC X(04) VALUE SPACES.
003100     05  FILLER                    PIC X(20) VALUE
003200         'AVERAGE BAD DEBT:   '.
003300     05  LPC-PROMEDIO-INCOBRABLE   PIC -(13)9.9(09).
003400     05  FILLER                    PIC X(84) VALUE SPACES.
003500 01  LIN-TOTALES-GENERALES.
003600     05  FILLER                    PIC X(14) VALUE
003700         'GRAND TOTALS: '.
003800     05  FILLER                    PIC X(20) VALUE
003900         'TOTAL LIQUIDATIONS: '.
004000     05  LTG-TOTAL-LIQUIDACIONES   PIC ZZZ,ZZZ,ZZ9.
004100     05  FILLER                    PIC X(03) VALUE SPACES.
004200     05  FILLER                    PIC X(16) VALUE
004300         'TOTAL BAD DEBT: '.
004400     05  LTG-TOTAL-DEUDA-INCOB     PIC -(13)9.9(09).
004410     05  FILLER                    PIC X(11) VALUE
004420         '  AVG/CFG: '.
004430     05  LTG-PROMEDIO-GENERAL      PIC -(13)9.9(09).
004440     05  FILLER                    PIC X(09) VALUE SPACES.
