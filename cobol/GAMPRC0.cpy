000100******************************************************************
000200*                P R E C I O S   D E   M E R C A D O            *
000300*----------------------------------------------------------------
000400* COPY       : GAMPRC0                                           *
000500* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000600* DESCRIPCION : REGISTRO DE UN PASO DE PRECIO DEL ESCENARIO DE   *
000700*             : CRISIS (ARCHIVO PRICEFL). TRAE LA MARCA DE       *
000800*             : TIEMPO UNIX Y EL PRECIO YA ESCALADO A NAD (9     *
000900*             : DECIMALES IMPLICITOS).                           *
001000* USADO POR   : GAMRUN01                                         *
001100******************************************************************
001200 01  REG-PRECIO.
001300     05  PR-TIMESTAMP              PIC 9(10).
001400     05  PR-PRECIO                 PIC S9(09)V9(09).
001500     05  FILLER                    PIC X(02).
001600*--------------------------------------------------------------*
001700*  VISTA ENTERA DEL PRECIO (SIN PUNTO DECIMAL IMPLICITO) PARA   *
001800*  LA ARITMETICA DE PUNTO FIJO DE LAS REGLAS CF-CALC/POOL-SIM   *
001900*--------------------------------------------------------------*
002000 01  REG-PRECIO-R REDEFINES REG-PRECIO.
002100     05  FILLER                    PIC X(10).
002200     05  PR-PRECIO-ENTERO           PIC S9(18).
002300     05  FILLER                    PIC X(02).
