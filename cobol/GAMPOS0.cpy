000100******************************************************************
000200*             T A B L A   D E   P O S I C I O N E S             *
000300*----------------------------------------------------------------
000400* COPY       : GAMPOS0                                           *
000500* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000600* DESCRIPCION : TABLA DE TRABAJO DE LAS POSICIONES ABIERTAS POR  *
000700*             : LOS PRESTATARIOS DE UNA CORRIDA (ESCENARIO X     *
000800*             : CONFIGURACION). NO ES UN ARCHIVO; VIVE EN        *
000900*             : WORKING-STORAGE DE GAMRUN01, AL ESTILO DE LA     *
001000*             : TABLA-DIAS/F DEL PROGRAMA ORIGINAL DE MORAS.     *
001100* USADO POR   : GAMRUN01                                         *
001200******************************************************************
001300 01  WKS-TABLA-POSICIONES.
001400     05  WKS-POSICION OCCURS 500 TIMES INDEXED BY POSX.
001500         10  POS-ID                PIC 9(04).
001600         10  POS-COLATERAL         PIC S9(09)V9(09).
001700         10  POS-DEUDA             PIC S9(09)V9(09).
001800         10  POS-PRECIO-ENTRADA    PIC S9(09)V9(09).
001900         10  POS-TIEMPO-ENTRADA    PIC 9(10).
002000         10  POS-LIQ-FLAG          PIC X(01).
002100             88  POS-88-LIQUIDADA           VALUE 'Y'.
002200         10  POS-TIEMPO-LIQ        PIC 9(10).
002300         10  POS-PRECIO-LIQ        PIC S9(09)V9(09).
002400         10  POS-DEUDA-INCOBRABLE  PIC S9(09)V9(09).
002500*--------------------------------------------------------------*
002600*  VISTA ENTERA (SIN V IMPLICITA) DE LOS CAMPOS MONETARIOS DE   *
002700*  CADA POSICION, USADA POR LAS REGLAS CF-CALC Y LIQ-ENGINE     *
002800*--------------------------------------------------------------*
002900 01  WKS-TABLA-POSICIONES-R REDEFINES WKS-TABLA-POSICIONES.
003000     05  WKS-POSICION-R OCCURS 500 TIMES INDEXED BY POSRX.
003100         10  FILLER                PIC X(04).
003200         10  POS-COLATERAL-ENTERO  PIC S9(18).
003300         10  POS-DEUDA-ENTERA      PIC S9(18).
003400         10  POS-PRECIO-ENTRADA-E  PIC S9(18).
003500         10  FILLER                PIC X(10).
003600         10  FILLER                PIC X(01).
003700         10  FILLER                PIC X(10).
003800         10  POS-PRECIO-LIQ-ENTERO PIC S9(18).
003900         10  POS-DEUDA-INCOB-ENT   PIC S9(18).
004000 01  WKS-POSICIONES-ACTIVAS        PIC S9(04) COMP VALUE ZERO.
