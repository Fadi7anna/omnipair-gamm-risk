000100******************************************************************
000200*         L I N E A S   D E   I N F O R M E   P O R   P O Z O   *
000300*----------------------------------------------------------------
000400* COPY       : GAMRPT0                                           *
000500* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000600* DESCRIPCION : LINEAS IMPRESAS DEL BLOQUE POR ESCENARIO DEL     *
000700*             : INFORME GAMM (ARCHIVO REPORT). EL ENCABEZADO DE  *
000800*             : ESCENARIO, EL ENCABEZADO DE COLUMNAS Y EL        *
000900*             : DETALLE POR CONFIGURACION (ORDENADO POR DEUDA    *
001000*             : INCOBRABLE DESCENDENTE, REGLA P5/REPORTS).       *
001100* USADO POR   : GAMRUN01                                         *
001200******************************************************************
001300 01  LIN-ENCABEZADO-ESCENARIO.
001400     05  FILLER                    PIC X(10) VALUE 'SCENARIO: '.
001500     05  LEE-NOMBRE-ESCENARIO      PIC X(25).
001600     05  FILLER                    PIC X(97) VALUE SPACES.
001700 01  LIN-ENCABEZADO-COLUMNAS.
001800     05  FILLER PIC X(26) VALUE 'CONFIG NAME               '.
001900     05  FILLER PIC X(27) VALUE '                   BAD DEBT'.
002000     05  FILLER PIC X(03) VALUE SPACES.
002100     05  FILLER PIC X(07) VALUE '  RATE%'.
002200     05  FILLER PIC X(03) VALUE SPACES.
002300     05  FILLER PIC X(08) VALUE ' HEALTH%'.
002400     05  FILLER PIC X(03) VALUE SPACES.
002500     05  FILLER PIC X(09) VALUE '  LP-RET%'.
002600     05  FILLER PIC X(03) VALUE SPACES.
002700     05  FILLER PIC X(06) VALUE '  LIQS'.
002800     05  FILLER PIC X(37) VALUE SPACES.
002900 01  LIN-DETALLE-CONFIG.
003000     05  LDC-NOMBRE-CONFIG         PIC X(26).
003100     05  LDC-DEUDA-INCOBRABLE      PIC -(13)9.9(09).
003200     05  FILLER                    PIC X(03) VALUE SPACES.
003300     05  LDC-TASA-PCT              PIC ZZZ9.99.
003400     05  FILLER                    PIC X(03) VALUE SPACES.
003500     05  LDC-SALUD-PCT             PIC -(4)9.
003600     05  FILLER                    PIC X(03) VALUE SPACES.
003700     05  LDC-RETORNO-LP-PCT        PIC +(3)9.99.
003800     05  FILLER                    PIC X(03) VALUE SPACES.
003900     05  LDC-LIQUIDACIONES         PIC ZZZZZ9.
004000     05  FILLER                    PIC X(45) VALUE SPACES.
004100 01  LIN-BLANCO.
004200     05  FILLER                    PIC X(132) VALUE SPACES.
